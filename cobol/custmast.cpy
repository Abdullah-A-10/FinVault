000100****************************************************************
000200* COPY MEMBER:  CUSTMAST                                       *
000300* DESCRIPTIVE NAME = RETAIL BANKING CUSTOMER MASTER RECORD      *
000400*                                                               *
000500* USED BY   = FVCUSREG (CUSTOMER MASTER IN/OUT), FVSUMRPT      *
000600*             (CUSTOMER MASTER IN - COUNT ONLY).                *
000700*                                                               *
000800* INVOKE WITH:                                                  *
000900*    COPY CUSTMAST REPLACING ==:TAG:== BY ==xxxxxxx==.          *
001000*                                                               *
001100* CL*01  2019-03-11  R.ESTRADA   INITIAL MEMBER - ACCT-REG-01   *
001200* CL*02  2021-07-06  T.OKONKWO   ADDED CUST-STATUS 88-LEVELS    *
001300*                                PER COMPLIANCE REQUEST CR-4410 *
001400****************************************************************
001500 01  :TAG:-RECORD.
001600     05  :TAG:-KEY.
001700         10  :TAG:-ID               PIC 9(06).
001800     05  :TAG:-FIRST-NAME           PIC X(25).
001900     05  :TAG:-LAST-NAME            PIC X(25).
002000     05  :TAG:-EMAIL                PIC X(40).
002100     05  :TAG:-PHONE                PIC X(15).
002200     05  :TAG:-ADDRESS              PIC X(50).
002300     05  :TAG:-DATE-REG.
002400         10  :TAG:-REG-YYYY         PIC 9(04).
002500         10  :TAG:-REG-MM           PIC 9(02).
002600         10  :TAG:-REG-DD           PIC 9(02).
002700     05  :TAG:-DATE-REG-R  REDEFINES :TAG:-DATE-REG
002800                                    PIC 9(08).
002900*    CL*02 -- VALID VALUES ARE ACTIVE / INACTIVE / BLOCKED
003000     05  :TAG:-STATUS               PIC X(08).
003100         88  :TAG:-ACTIVE                VALUE 'ACTIVE  '.
003200         88  :TAG:-INACTIVE              VALUE 'INACTIVE'.
003300         88  :TAG:-BLOCKED               VALUE 'BLOCKED '.
003400     05  FILLER                     PIC X(20).
