000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF FINVAULT FINANCIAL GROUP    *
000300* ALL RIGHTS RESERVED                                          *
000400****************************************************************
000500* PROGRAM:  FVTRNPST                                          *
000600*                                                               *
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.     FVTRNPST.
000900 AUTHOR.         M. HOLLOWAY.
001000 INSTALLATION.   FINVAULT DATA PROCESSING CTR.
001100 DATE-WRITTEN.   03/09/92.
001200 DATE-COMPILED.  .
001300 SECURITY.       CONFIDENTIAL - ACCOUNT DATA.
001400*
001500****************************************************************
001600*REMARKS.
001700*    THIS PROGRAM IS THE DAILY TRANSACTION POSTING ENGINE FOR
001800*    THE RETAIL DEPOSIT SYSTEM.  IT READS THE TRANSACTION
001900*    REQUEST FILE PRODUCED BY THE BRANCH/ATM CAPTURE RUNS,
002000*    LOOKS UP THE AFFECTED ACCOUNT(S) IN A TABLE LOADED FROM
002100*    THE ACCOUNT MASTER, APPLIES THE DEPOSIT/WITHDRAWAL/
002200*    TRANSFER POSTING RULES, AND REWRITES THE ACCOUNT MASTER
002300*    WITH UPDATED BALANCES.  EVERY ACCEPTED REQUEST PRODUCES
002400*    ONE TRANSACTION-JOURNAL RECORD (TWO FOR A TRANSFER).
002500*    EVERY REJECTED REQUEST IS ECHOED TO THE REJECT LISTING
002600*    WITH A REASON CODE.  CONTROL TOTALS PRINT AT END OF RUN.
002700*
002800*    INPUT.  ACCTIN  - ACCOUNT MASTER, SEQUENCED BY ACCT-ID.
002900*    INPUT.  REQFILE - TRANSACTION REQUEST FILE, POSTING ORDER.
003000*    OUTPUT. ACCTOUT - UPDATED ACCOUNT MASTER.
003100*    OUTPUT. TRANOUT - TRANSACTION JOURNAL.
003200*    OUTPUT. REJFILE - REJECTED REQUEST LISTING.
003300*    OUTPUT. POSTRPT - CONTROL TOTALS REPORT.
003400*
003500****************************************************************
003600* CHANGE LOG                                                   *
003700*------------------------------------------------------------- *
003800* CL*01 03/09/92 MHH  INITIAL VERSION - PROJECT ACCT-REG       *
003900* CL*02 08/22/92 MHH  ADDED OVERDRAFT CHECK FOR CURRENT ACCTS  *
004000* CL*03 02/11/93 RDE  CORRECTED SAVINGS FLOOR COMPARE, WAS     *
004100*                     COMPARING GROSS BALANCE NOT NET          CR0091
004200* CL*04 07/19/94 RDE  ADDED TRANSFER-PAIR JOURNAL WRITE        CR0147
004300* CL*05 11/02/95 JLF  REJECT LISTING NOW ECHOES FULL REQUEST   CR0212
004400* CL*06 04/30/96 JLF  TABLE SIZE RAISED 2000 TO 5000 ACCOUNTS  CR0255
004500* CL*07 09/14/97 TKO  ADDED DISTINCT-ACCOUNT CHECK ON TRANSFER CR0301
004600* CL*08 01/06/99 TKO  YEAR-2000 REMEDIATION - ACCT-DATE-OPENED
004700*                     AND TRAN-DATE EXPANDED TO 4-DIGIT YEAR,  CR0349
004800*                     RUN-DATE WINDOWING REMOVED               CR0349
004900* CL*09 06/25/01 SRK  ADDED REQUEST-PROCESSED AUDIT ECHO       CR0410
005000* CL*10 10/03/04 SRK  FUNDS CHECK ON TRANSFER NOW KEYS OFF THE
005100*                     SOURCE ACCOUNT TYPE, NOT A FLAT COMPARE  CR0477
005200* CL*11 03/14/08 CDP  CONVERTED COUNTERS TO COMP-3, DROPPED
005300*                     OBSOLETE CRUNCH/GEN COUNTERS FROM 1992   CR0528
005350* CL*12 11/19/10 CDP  300-VALIDATE-REQUEST NOW REJECTS A
005370*                     GARBLED REQ-TYPE INSTEAD OF FALLING
005380*                     THROUGH THE POSTING EVALUATE UNCOUNTED   CR0561
005390* CL*13 02/08/11 CDP  NEXT-TRAN-ID MOVED TO A STANDALONE
005395*                     77-ITEM, WAS BURIED IN WS-WORK-FIELDS    CR0573
005400****************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-370.
005800 OBJECT-COMPUTER. IBM-370.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT ACCOUNT-FILE-IN  ASSIGN TO ACCTIN
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS  IS WS-ACCTIN-STATUS.
006600
006700     SELECT ACCOUNT-FILE-OUT ASSIGN TO ACCTOUT
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS  IS WS-ACCTOUT-STATUS.
007000
007100     SELECT REQUEST-FILE     ASSIGN TO REQFILE
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS  IS WS-REQFILE-STATUS.
007400
007500     SELECT TRAN-FILE-OUT    ASSIGN TO TRANOUT
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS  IS WS-TRANOUT-STATUS.
007800
007900     SELECT REJECT-FILE      ASSIGN TO REJFILE
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS  IS WS-REJFILE-STATUS.
008200
008300     SELECT REPORT-FILE      ASSIGN TO POSTRPT
008400         FILE STATUS  IS WS-REPORT-STATUS.
008500
008600****************************************************************
008700 DATA DIVISION.
008800 FILE SECTION.
008900****************************************************************
009000 FD  ACCOUNT-FILE-IN
009100     RECORDING MODE IS F.
009200 COPY ACCTMAST REPLACING ==:TAG:== BY ==FV-ACCT==.
009300
009400 FD  ACCOUNT-FILE-OUT
009500     RECORDING MODE IS F.
009600 COPY ACCTMAST REPLACING ==:TAG:== BY ==FV-ACCT-OUT==.
009700
009800 FD  REQUEST-FILE
009900     RECORDING MODE IS F.
010000 COPY TRANREQ.
010100
010200 FD  TRAN-FILE-OUT
010300     RECORDING MODE IS F.
010400 COPY ACCTTRAN.
010500
010600 FD  REJECT-FILE
010700     RECORDING MODE IS F.
010800 01  REJECT-RECORD.
010900     05  REJ-REQ-ECHO               PIC X(87).
011000     05  REJ-REASON                  PIC X(40).
011050     05  FILLER                     PIC X(05).
011100
011200 FD  REPORT-FILE
011300     RECORDING MODE IS F.
011400 01  REPORT-RECORD                   PIC X(132).
011500
011600****************************************************************
011700 WORKING-STORAGE SECTION.
011800****************************************************************
011810*    CL*13 -- NEXT-TRAN-ID PULLED OUT TO A STANDALONE 77-ITEM,
011820*    SAME AS THE SHOP HAS ALWAYS KEPT ITS SOLE RUN COUNTERS.
011830 77  WS-NEXT-TRAN-ID                PIC S9(09) COMP-3 VALUE 0.
011900 01  WS-RUN-DATE-TIME.
012000     05  WS-RUN-DATE.
012100         10  WS-RUN-CC              PIC 9(02).
012200         10  WS-RUN-YY              PIC 9(02).
012300         10  WS-RUN-MM              PIC 9(02).
012400         10  WS-RUN-DD              PIC 9(02).
012500     05  WS-RUN-TIME.
012600         10  WS-RUN-HH              PIC 9(02).
012700         10  WS-RUN-MIN             PIC 9(02).
012800         10  WS-RUN-SEC             PIC 9(02).
012900         10  WS-RUN-HSEC            PIC 9(02).
013000     05  WS-RUN-DATE-R  REDEFINES WS-RUN-DATE
013100                                    PIC 9(08).
013150     05  FILLER                     PIC X(01).
013200*
013300 01  WS-FILE-STATUSES.
013400     05  WS-ACCTIN-STATUS           PIC X(02) VALUE SPACES.
013500     05  WS-ACCTOUT-STATUS          PIC X(02) VALUE SPACES.
013600     05  WS-REQFILE-STATUS          PIC X(02) VALUE SPACES.
013700     05  WS-TRANOUT-STATUS          PIC X(02) VALUE SPACES.
013800     05  WS-REJFILE-STATUS          PIC X(02) VALUE SPACES.
013900     05  WS-REPORT-STATUS           PIC X(02) VALUE SPACES.
013950     05  FILLER                     PIC X(01).
014000*
014100 01  WS-SWITCHES.
014200     05  WS-ACCT-EOF                PIC X     VALUE 'N'.
014300         88  ACCT-FILE-EOF               VALUE 'Y'.
014400     05  WS-REQ-EOF                 PIC X     VALUE 'N'.
014500         88  REQ-FILE-EOF                VALUE 'Y'.
014600     05  WS-REQ-OK-SW               PIC X     VALUE 'Y'.
014700         88  REQ-IS-OK                   VALUE 'Y'.
014800     05  WS-SRC-FOUND-SW            PIC X     VALUE 'N'.
014900         88  SRC-ACCT-FOUND              VALUE 'Y'.
015000     05  WS-DST-FOUND-SW            PIC X     VALUE 'N'.
015100         88  DST-ACCT-FOUND               VALUE 'Y'.
015150     05  FILLER                     PIC X(01).
015200*
015300 01  WS-REASON-TEXT                 PIC X(40) VALUE SPACES.
015400*
015500 01  WS-WORK-FIELDS.
015700     05  WS-AVAIL-BALANCE           PIC S9(11)V99 COMP-3 VALUE 0.
015800     05  WS-MIN-BALANCE             PIC S9(11)V99 COMP-3
015900                                        VALUE 100.00.
016000     05  WS-TEMP-SRC-BAL            PIC S9(11)V99 COMP-3 VALUE 0.
016100     05  WS-TEMP-DST-BAL            PIC S9(11)V99 COMP-3 VALUE 0.
016150     05  FILLER                     PIC X(01).
016200*
016300 01  REPORT-TOTALS.
016400     05  NUM-REQ-READ               PIC S9(09) COMP-3 VALUE 0.
016500     05  NUM-REQ-ACCEPTED           PIC S9(09) COMP-3 VALUE 0.
016600     05  NUM-REQ-REJECTED           PIC S9(09) COMP-3 VALUE 0.
016700     05  NUM-DEPOSIT-REQUESTS       PIC S9(09) COMP-3 VALUE 0.
016800     05  NUM-DEPOSIT-PROCESSED      PIC S9(09) COMP-3 VALUE 0.
016900     05  NUM-WITHDRAW-REQUESTS      PIC S9(09) COMP-3 VALUE 0.
017000     05  NUM-WITHDRAW-PROCESSED     PIC S9(09) COMP-3 VALUE 0.
017100     05  NUM-TRANSFER-REQUESTS      PIC S9(09) COMP-3 VALUE 0.
017200     05  NUM-TRANSFER-PROCESSED     PIC S9(09) COMP-3 VALUE 0.
017300     05  TOT-AMOUNT-DEPOSITED       PIC S9(13)V99 COMP-3 VALUE 0.
017400     05  TOT-AMOUNT-WITHDRAWN       PIC S9(13)V99 COMP-3 VALUE 0.
017500     05  TOT-AMOUNT-TRANSFERRED     PIC S9(13)V99 COMP-3 VALUE 0.
017550     05  FILLER                     PIC X(01).
017600*
017700****************************************************************
017800*    IN-MEMORY ACCOUNT TABLE - LOADED FROM ACCOUNT-FILE-IN,
017900*    WHICH ARRIVES IN ASCENDING ACCT-ID SEQUENCE.  LOOKUPS ARE
018000*    DONE WITH SEARCH ALL (BINARY SEARCH) AGAINST FV-TBL-ACCT-ID.
018100****************************************************************
018200 01  FV-ACCOUNT-TABLE.
018300     05  FV-ACCT-TBL-COUNT          PIC S9(05) COMP-3 VALUE 0.
018400     05  FV-ACCT-TBL-ENTRY OCCURS 0 TO 5000 TIMES
018500                 DEPENDING ON FV-ACCT-TBL-COUNT
018600                 ASCENDING KEY IS FV-TBL-ACCT-ID
018700                 INDEXED BY FV-ACCT-IDX FV-ACCT-IDX2.
018800         10  FV-TBL-ACCT-ID         PIC 9(06).
018900         10  FV-TBL-CUST-ID         PIC 9(06).
019000         10  FV-TBL-TYPE            PIC X(08).
019100             88  FV-TBL-SAVINGS          VALUE 'SAVINGS '.
019200             88  FV-TBL-CURRENT          VALUE 'CURRENT '.
019300         10  FV-TBL-BALANCE         PIC S9(11)V99.
019400         10  FV-TBL-DATE-OPENED     PIC 9(08).
019500         10  FV-TBL-STATUS          PIC X(08).
019600             88  FV-TBL-ACTIVE           VALUE 'ACTIVE  '.
019700             88  FV-TBL-INACTIVE         VALUE 'INACTIVE'.
019800             88  FV-TBL-FROZEN           VALUE 'FROZEN  '.
019900             88  FV-TBL-CLOSED           VALUE 'CLOSED  '.
020000         10  FV-TBL-INT-RATE        PIC 9V9(05).
020100         10  FV-TBL-OVERDRAFT-LIMIT PIC S9(09)V99.
020150         10  FILLER                 PIC X(01).
020200*
020300****************************************************************
020400*        REPORT LINES
020500****************************************************************
020600 01  RPT-HEADER1.
020700     05  FILLER                     PIC X(40)
020800               VALUE 'FVTRNPST - TRANSACTION POSTING CONTROL '.
020900     05  RPT-MM                     PIC 99.
021000     05  FILLER                     PIC X     VALUE '/'.
021100     05  RPT-DD                     PIC 99.
021200     05  FILLER                     PIC X     VALUE '/'.
021300     05  RPT-CCYY                   PIC 9(04).
021400     05  FILLER                     PIC X(20)
021500                    VALUE '   (mm/dd/ccyy)     '.
021600     05  FILLER                     PIC X(40) VALUE SPACES.
021700 01  RPT-REQUEST-DETAIL.
021800     05  RPT-REQ-MSG                PIC X(31)
021900                  VALUE '       Request processed:     '.
022000     05  RPT-REQ-ECHO               PIC X(80)  VALUE SPACES.
022100     05  FILLER                     PIC X(21)  VALUE SPACES.
022200 01  RPT-STATS-HDR1.
022300     05  FILLER PIC X(26) VALUE 'Posting Totals:           '.
022400     05  FILLER PIC X(107) VALUE SPACES.
022500 01  RPT-STATS-HDR2.
022600     05  FILLER PIC X(26) VALUE 'Request Type      Number of'.
022700     05  FILLER PIC X(28) VALUE '        Number        Number'.
022800     05  FILLER PIC X(79) VALUE SPACES.
022900 01  RPT-STATS-HDR3.
023000     05  FILLER PIC X(26) VALUE 'Type          Requested   '.
023100     05  FILLER PIC X(28) VALUE '     Posted         Rejected'.
023200     05  FILLER PIC X(79) VALUE SPACES.
023300 01  RPT-STATS-HDR4.
023400     05  FILLER PIC X(26) VALUE '-----------   ------------'.
023500     05  FILLER PIC X(28) VALUE '   -----------   -----------'.
023600     05  FILLER PIC X(79) VALUE SPACES.
023700 01  RPT-STATS-DETAIL.
023800     05  RPT-REQ-TYPE               PIC X(10).
023900     05  FILLER                     PIC X(4)     VALUE SPACES.
024000     05  RPT-NUM-REQ                PIC ZZZ,ZZZ,ZZ9.
024100     05  FILLER                     PIC X(3)     VALUE SPACES.
024200     05  RPT-NUM-POSTED             PIC ZZZ,ZZZ,ZZ9.
024300     05  FILLER                     PIC X(3)     VALUE SPACES.
024400     05  RPT-NUM-REJ                PIC ZZZ,ZZZ,ZZ9.
024500     05  FILLER                     PIC X(80)   VALUE SPACES.
024600 01  RPT-AMOUNT-HDR.
024700     05  FILLER PIC X(30) VALUE 'Amount Totals:                '.
024800     05  FILLER PIC X(103) VALUE SPACES.
024900 01  RPT-AMOUNT-DETAIL.
025000     05  RPT-AMT-LABEL              PIC X(20).
025100     05  RPT-AMT-VALUE              PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
025200     05  FILLER                     PIC X(95)  VALUE SPACES.
025300*
025400****************************************************************
025500 PROCEDURE DIVISION.
025600****************************************************************
025700 000-MAIN.
025800     ACCEPT WS-RUN-DATE FROM DATE.
025900     ACCEPT WS-RUN-TIME FROM TIME.
026000     DISPLAY 'FVTRNPST STARTED '  WS-RUN-MM '/' WS-RUN-DD
026100             '/' WS-RUN-YY.
026200
026300     PERFORM 700-OPEN-FILES.
026400     PERFORM 705-INIT-REPORT.
026500     PERFORM 710-LOAD-ACCOUNT-TABLE
026600             UNTIL ACCT-FILE-EOF.
026700
026800     PERFORM 100-PROCESS-REQUESTS
026900             UNTIL REQ-FILE-EOF.
027000
027100     PERFORM 900-WRITE-ACCOUNT-TABLE.
027200     PERFORM 950-REPORT-CONTROL-TOTALS.
027300     PERFORM 790-CLOSE-FILES.
027400     GOBACK.
027500
027600 100-PROCESS-REQUESTS.
027700     PERFORM 720-READ-REQUEST-FILE.
027800     IF NOT REQ-FILE-EOF
027900         ADD 1 TO NUM-REQ-READ
028000         MOVE 'Y' TO WS-REQ-OK-SW
028100         PERFORM 300-VALIDATE-REQUEST THRU 300-EXIT
028200         IF REQ-IS-OK
028300             EVALUATE TRUE
028400                 WHEN FV-REQ-IS-DEPOSIT
028500                     PERFORM 200-POST-DEPOSIT
028600                 WHEN FV-REQ-IS-WITHDRAWAL
028700                     PERFORM 210-POST-WITHDRAWAL THRU 210-EXIT
028800                 WHEN FV-REQ-IS-TRANSFER
028900                     PERFORM 220-POST-TRANSFER THRU 220-EXIT
029000             END-EVALUATE
029100             IF REQ-IS-OK
029200                 ADD 1 TO NUM-REQ-ACCEPTED
029300                 PERFORM 830-REPORT-REQUEST-PROCESSED
029400             END-IF
029500         END-IF
029600     END-IF.
029700
029800 200-POST-DEPOSIT.
029900     ADD 1 TO NUM-DEPOSIT-REQUESTS.
030000     ADD FV-REQ-AMOUNT TO FV-TBL-BALANCE (FV-ACCT-IDX).
030100     ADD 1 TO WS-NEXT-TRAN-ID.
030200     MOVE WS-NEXT-TRAN-ID       TO FV-TRAN-ID.
030300     MOVE FV-REQ-ACCT-ID        TO FV-TRAN-ACCT-ID.
030400     MOVE 'DEPOSIT     '        TO FV-TRAN-TYPE.
030500     MOVE FV-REQ-AMOUNT         TO FV-TRAN-AMOUNT.
030600     MOVE WS-RUN-DATE-R         TO FV-TRAN-DATE-R.
030700     MOVE FV-REQ-DESC           TO FV-TRAN-DESC.
030800     MOVE ZERO                  TO FV-TRAN-RECIP-ACCT-ID.
030900     PERFORM 810-WRITE-TRAN-RECORD.
031000     ADD FV-REQ-AMOUNT TO TOT-AMOUNT-DEPOSITED.
031100     ADD 1 TO NUM-DEPOSIT-PROCESSED.
031200
031300 210-POST-WITHDRAWAL.
031400     ADD 1 TO NUM-WITHDRAW-REQUESTS.
031500     PERFORM 600-CHECK-WITHDRAWAL-FUNDS.
031700     IF NOT REQ-IS-OK
031800         GO TO 210-EXIT
031900     END-IF.
032000     SUBTRACT FV-REQ-AMOUNT FROM FV-TBL-BALANCE (FV-ACCT-IDX).
032100     ADD 1 TO WS-NEXT-TRAN-ID.
032200     MOVE WS-NEXT-TRAN-ID       TO FV-TRAN-ID.
032300     MOVE FV-REQ-ACCT-ID        TO FV-TRAN-ACCT-ID.
032400     MOVE 'WITHDRAWAL  '        TO FV-TRAN-TYPE.
032500     MOVE FV-REQ-AMOUNT         TO FV-TRAN-AMOUNT.
032600     MOVE WS-RUN-DATE-R         TO FV-TRAN-DATE-R.
032700     MOVE FV-REQ-DESC           TO FV-TRAN-DESC.
032800     MOVE ZERO                  TO FV-TRAN-RECIP-ACCT-ID.
032900     PERFORM 810-WRITE-TRAN-RECORD.
033000     ADD FV-REQ-AMOUNT TO TOT-AMOUNT-WITHDRAWN.
033100     ADD 1 TO NUM-WITHDRAW-PROCESSED.
033200 210-EXIT.
033300     EXIT.
033400
033500 220-POST-TRANSFER.
033600     ADD 1 TO NUM-TRANSFER-REQUESTS.
033700     PERFORM 600-CHECK-WITHDRAWAL-FUNDS.
033900     IF NOT REQ-IS-OK
034000         GO TO 220-EXIT
034100     END-IF.
034200     SUBTRACT FV-REQ-AMOUNT FROM FV-TBL-BALANCE (FV-ACCT-IDX).
034300     ADD    FV-REQ-AMOUNT TO FV-TBL-BALANCE (FV-ACCT-IDX2).
034400*
034500*    CL*04 -- TWO JOURNAL RECORDS, ONE PER LEG OF THE TRANSFER
034600*
034700     ADD 1 TO WS-NEXT-TRAN-ID.
034800     MOVE WS-NEXT-TRAN-ID       TO FV-TRAN-ID.
034900     MOVE FV-REQ-ACCT-ID        TO FV-TRAN-ACCT-ID.
035000     MOVE 'TRANSFER_OUT'        TO FV-TRAN-TYPE.
035100     MOVE FV-REQ-AMOUNT         TO FV-TRAN-AMOUNT.
035200     MOVE WS-RUN-DATE-R         TO FV-TRAN-DATE-R.
035300     MOVE FV-REQ-DESC           TO FV-TRAN-DESC.
035400     MOVE FV-REQ-TO-ACCT-ID     TO FV-TRAN-RECIP-ACCT-ID.
035500     PERFORM 810-WRITE-TRAN-RECORD.
035600
035700     ADD 1 TO WS-NEXT-TRAN-ID.
035800     MOVE WS-NEXT-TRAN-ID       TO FV-TRAN-ID.
035900     MOVE FV-REQ-TO-ACCT-ID     TO FV-TRAN-ACCT-ID.
036000     MOVE 'TRANSFER_IN '        TO FV-TRAN-TYPE.
036100     MOVE FV-REQ-AMOUNT         TO FV-TRAN-AMOUNT.
036200     MOVE WS-RUN-DATE-R         TO FV-TRAN-DATE-R.
036300     MOVE FV-REQ-DESC           TO FV-TRAN-DESC.
036400     MOVE FV-REQ-ACCT-ID        TO FV-TRAN-RECIP-ACCT-ID.
036500     PERFORM 810-WRITE-TRAN-RECORD.
036600
036700     ADD FV-REQ-AMOUNT TO TOT-AMOUNT-TRANSFERRED.
036800     ADD 1 TO NUM-TRANSFER-PROCESSED.
036900 220-EXIT.
037000     EXIT.
037100
037200****************************************************************
037300*    600-CHECK-WITHDRAWAL-FUNDS IS SHARED BY THE WITHDRAWAL AND
037400*    TRANSFER PATHS.  CL*10 -- THE RULE APPLIED IS ALWAYS KEYED
037500*    OFF THE SOURCE ACCOUNT'S OWN TYPE: SAVINGS USES THE 100.00
037600*    FLOOR, CURRENT USES THE OVERDRAFT LIMIT.
037700****************************************************************
037800 600-CHECK-WITHDRAWAL-FUNDS.
037900     IF FV-TBL-CURRENT (FV-ACCT-IDX)
038000         COMPUTE WS-AVAIL-BALANCE =
038100             FV-TBL-BALANCE (FV-ACCT-IDX) +
038200             FV-TBL-OVERDRAFT-LIMIT (FV-ACCT-IDX)
038300         IF FV-REQ-AMOUNT > WS-AVAIL-BALANCE
038400             MOVE 'INSUFFICIENT FUNDS - OVERDRAFT LIMIT EXCEEDED'
038500                 TO WS-REASON-TEXT
038600             PERFORM 290-REPORT-BAD-REQUEST
038700         END-IF
038800     ELSE
038900         IF FV-REQ-AMOUNT > FV-TBL-BALANCE (FV-ACCT-IDX)
039000             MOVE 'INSUFFICIENT FUNDS' TO WS-REASON-TEXT
039100             PERFORM 290-REPORT-BAD-REQUEST
039200*        CL*03 -- COMPARE IS ON THE NET (POST-WITHDRAWAL) BAL
039300         ELSE
039400             COMPUTE WS-TEMP-SRC-BAL =
039500                 FV-TBL-BALANCE (FV-ACCT-IDX) - FV-REQ-AMOUNT
039600             IF WS-TEMP-SRC-BAL < WS-MIN-BALANCE
039700                 MOVE 'BELOW MINIMUM BALANCE' TO WS-REASON-TEXT
039800                 PERFORM 290-REPORT-BAD-REQUEST
039900             END-IF
040000         END-IF
040100     END-IF.
040200
040300****************************************************************
040400*    300-VALIDATE-REQUEST - COMMON EDITS APPLIED TO EVERY
040500*    REQUEST BEFORE IT IS HANDED TO A POSTING PARAGRAPH.
040550*    CL*12 -- TYPE CHECK ADDED SO A GARBLED REQ-TYPE IS REJECTED
040560*    HERE RATHER THAN SLIPPING THROUGH 100-PROCESS-REQUESTS'
040570*    EVALUATE UNCOUNTED AND UNPOSTED.
040600****************************************************************
040700 300-VALIDATE-REQUEST.
040800     MOVE 'N' TO WS-SRC-FOUND-SW.
040900     MOVE 'N' TO WS-DST-FOUND-SW.
040910     IF NOT FV-REQ-IS-DEPOSIT AND NOT FV-REQ-IS-WITHDRAWAL
040920             AND NOT FV-REQ-IS-TRANSFER
040930         MOVE 'UNRECOGNIZED REQUEST TYPE' TO WS-REASON-TEXT
040940         PERFORM 290-REPORT-BAD-REQUEST
040950         GO TO 300-EXIT
040960     END-IF.
040970*
041000     IF FV-REQ-AMOUNT NOT > ZERO
041100         MOVE 'AMOUNT MUST BE GREATER THAN ZERO' TO WS-REASON-TEXT
041200         PERFORM 290-REPORT-BAD-REQUEST
041300         GO TO 300-EXIT
041400     END-IF.
041500
041600     SEARCH ALL FV-ACCT-TBL-ENTRY
041700         AT END
041800             MOVE 'N' TO WS-SRC-FOUND-SW
041900         WHEN FV-TBL-ACCT-ID (FV-ACCT-IDX) = FV-REQ-ACCT-ID
042000             MOVE 'Y' TO WS-SRC-FOUND-SW
042100     END-SEARCH.
042200     IF NOT SRC-ACCT-FOUND
042300         MOVE 'SOURCE ACCOUNT NOT FOUND' TO WS-REASON-TEXT
042400         PERFORM 290-REPORT-BAD-REQUEST
042500         GO TO 300-EXIT
042600     END-IF.
042700     IF NOT FV-TBL-ACTIVE (FV-ACCT-IDX)
042800         MOVE 'SOURCE ACCOUNT NOT ACTIVE' TO WS-REASON-TEXT
042900         PERFORM 290-REPORT-BAD-REQUEST
043000         GO TO 300-EXIT
043100     END-IF.
043200
043300     IF FV-REQ-IS-TRANSFER
043400         IF FV-REQ-TO-ACCT-ID = FV-REQ-ACCT-ID
043500             MOVE 'SOURCE AND DESTINATION MUST DIFFER'
043600                 TO WS-REASON-TEXT
043700             PERFORM 290-REPORT-BAD-REQUEST
043800             GO TO 300-EXIT
043900         END-IF
044000         SEARCH ALL FV-ACCT-TBL-ENTRY
044100             AT END
044200                 MOVE 'N' TO WS-DST-FOUND-SW
044300             WHEN FV-TBL-ACCT-ID (FV-ACCT-IDX2) = FV-REQ-TO-ACCT-ID
044400                 MOVE 'Y' TO WS-DST-FOUND-SW
044500         END-SEARCH
044600         IF NOT DST-ACCT-FOUND
044700             MOVE 'DESTINATION ACCOUNT NOT FOUND' TO WS-REASON-TEXT
044800             PERFORM 290-REPORT-BAD-REQUEST
044900             GO TO 300-EXIT
045000         END-IF
045100         IF NOT FV-TBL-ACTIVE (FV-ACCT-IDX2)
045200             MOVE 'DESTINATION ACCOUNT NOT ACTIVE' TO WS-REASON-TEXT
045300             PERFORM 290-REPORT-BAD-REQUEST
045400             GO TO 300-EXIT
045500         END-IF
045600     END-IF.
045700 300-EXIT.
045800     EXIT.
045900
046000 290-REPORT-BAD-REQUEST.
046100     MOVE 'N' TO WS-REQ-OK-SW.
046200     ADD 1 TO NUM-REQ-REJECTED.
046300     MOVE SPACES TO REJECT-RECORD.
046400     MOVE FV-REQ-RECORD TO REJ-REQ-ECHO.
046500     MOVE WS-REASON-TEXT TO REJ-REASON.
046600     WRITE REJECT-RECORD.
046700
046800 700-OPEN-FILES.
046900     OPEN INPUT  ACCOUNT-FILE-IN
047000                 REQUEST-FILE
047100          OUTPUT ACCOUNT-FILE-OUT
047200                 TRAN-FILE-OUT
047300                 REJECT-FILE
047400                 REPORT-FILE.
047500     IF WS-ACCTIN-STATUS NOT = '00'
047600         DISPLAY 'ERROR OPENING ACCOUNT MASTER IN. RC: '
047700                 WS-ACCTIN-STATUS
047800         MOVE 16 TO RETURN-CODE
047900         MOVE 'Y' TO WS-REQ-EOF
048000         MOVE 'Y' TO WS-ACCT-EOF
048100     END-IF.
048200     IF WS-REQFILE-STATUS NOT = '00'
048300         DISPLAY 'ERROR OPENING REQUEST FILE. RC: '
048400                 WS-REQFILE-STATUS
048500         MOVE 16 TO RETURN-CODE
048600         MOVE 'Y' TO WS-REQ-EOF
048700     END-IF.
048800
048900 705-INIT-REPORT.
049000     MOVE WS-RUN-MM  TO RPT-MM.
049100     MOVE WS-RUN-DD  TO RPT-DD.
049200     COMPUTE RPT-CCYY = (WS-RUN-CC * 100) + WS-RUN-YY.
049300     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER TOP-OF-FORM.
049400
049500****************************************************************
049600*    710-LOAD-ACCOUNT-TABLE - STEP 1 OF THE BATCH FLOW.  THE
049700*    MASTER ARRIVES IN ASCENDING ACCT-ID SEQUENCE SO THE TABLE
049800*    QUALIFIES FOR THE ASCENDING-KEY SEARCH ALL ABOVE.
049900****************************************************************
050000 710-LOAD-ACCOUNT-TABLE.
050100     READ ACCOUNT-FILE-IN
050200         AT END MOVE 'Y' TO WS-ACCT-EOF
050300     END-READ.
050400     IF NOT ACCT-FILE-EOF
050500         ADD 1 TO FV-ACCT-TBL-COUNT
050600         MOVE FV-ACCT-ID             TO
050700                 FV-TBL-ACCT-ID   (FV-ACCT-TBL-COUNT)
050800         MOVE FV-ACCT-CUST-ID        TO
050900                 FV-TBL-CUST-ID   (FV-ACCT-TBL-COUNT)
051000         MOVE FV-ACCT-TYPE           TO
051100                 FV-TBL-TYPE      (FV-ACCT-TBL-COUNT)
051200         MOVE FV-ACCT-BALANCE        TO
051300                 FV-TBL-BALANCE   (FV-ACCT-TBL-COUNT)
051400         MOVE FV-ACCT-DATE-OPENED-R  TO
051500                 FV-TBL-DATE-OPENED (FV-ACCT-TBL-COUNT)
051600         MOVE FV-ACCT-STATUS         TO
051700                 FV-TBL-STATUS    (FV-ACCT-TBL-COUNT)
051800         MOVE FV-ACCT-INT-RATE       TO
051900                 FV-TBL-INT-RATE  (FV-ACCT-TBL-COUNT)
052000         MOVE FV-ACCT-OVERDRAFT-LIMIT TO
052100                 FV-TBL-OVERDRAFT-LIMIT (FV-ACCT-TBL-COUNT)
052200     END-IF.
052300
052400 720-READ-REQUEST-FILE.
052500     READ REQUEST-FILE
052600         AT END MOVE 'Y' TO WS-REQ-EOF
052700     END-READ.
052800
052900 790-CLOSE-FILES.
053000     CLOSE ACCOUNT-FILE-IN
053100           ACCOUNT-FILE-OUT
053200           REQUEST-FILE
053300           TRAN-FILE-OUT
053400           REJECT-FILE
053500           REPORT-FILE.
053600
053700 810-WRITE-TRAN-RECORD.
053800     WRITE FV-TRAN-RECORD.
053900
054000 830-REPORT-REQUEST-PROCESSED.
054100     MOVE SPACES TO RPT-REQ-ECHO.
054200     MOVE FV-REQ-RECORD TO RPT-REQ-ECHO.
054300     WRITE REPORT-RECORD FROM RPT-REQUEST-DETAIL.
054400
054500****************************************************************
054600*    900-WRITE-ACCOUNT-TABLE - STEP 4 OF THE BATCH FLOW.
054700****************************************************************
054800 900-WRITE-ACCOUNT-TABLE.
054900     PERFORM 910-WRITE-ONE-ACCOUNT
055000         VARYING FV-ACCT-IDX FROM 1 BY 1
055100             UNTIL FV-ACCT-IDX > FV-ACCT-TBL-COUNT.
055200
055300 910-WRITE-ONE-ACCOUNT.
055400     MOVE FV-TBL-ACCT-ID     (FV-ACCT-IDX) TO FV-ACCT-OUT-ID.
055500     MOVE FV-TBL-CUST-ID     (FV-ACCT-IDX) TO
055600             FV-ACCT-OUT-CUST-ID.
055700     MOVE FV-TBL-TYPE        (FV-ACCT-IDX) TO FV-ACCT-OUT-TYPE.
055800     MOVE FV-TBL-BALANCE     (FV-ACCT-IDX) TO
055900             FV-ACCT-OUT-BALANCE.
056000     MOVE FV-TBL-DATE-OPENED (FV-ACCT-IDX) TO
056100             FV-ACCT-OUT-DATE-OPENED-R.
056200     MOVE FV-TBL-STATUS      (FV-ACCT-IDX) TO
056300             FV-ACCT-OUT-STATUS.
056400     MOVE FV-TBL-INT-RATE    (FV-ACCT-IDX) TO
056500             FV-ACCT-OUT-INT-RATE.
056600     MOVE FV-TBL-OVERDRAFT-LIMIT (FV-ACCT-IDX) TO
056700             FV-ACCT-OUT-OVERDRAFT-LIMIT.
056750     WRITE FV-ACCT-OUT-RECORD.
056800*
056850****************************************************************
056900*    950-REPORT-CONTROL-TOTALS - STEP 4 OF THE BATCH FLOW.
057000****************************************************************
057100 950-REPORT-CONTROL-TOTALS.
057200     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.
057300     WRITE REPORT-RECORD FROM RPT-STATS-HDR2 AFTER 2.
057400     WRITE REPORT-RECORD FROM RPT-STATS-HDR3 AFTER 1.
057500     WRITE REPORT-RECORD FROM RPT-STATS-HDR4 AFTER 1.
057600
057700     MOVE 'DEPOSIT   ' TO RPT-REQ-TYPE.
057800     MOVE NUM-DEPOSIT-REQUESTS  TO RPT-NUM-REQ.
057900     MOVE NUM-DEPOSIT-PROCESSED TO RPT-NUM-POSTED.
058000     COMPUTE RPT-NUM-REJ =
058100         NUM-DEPOSIT-REQUESTS - NUM-DEPOSIT-PROCESSED.
058200     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
058300
058400     MOVE 'WITHDRAWAL' TO RPT-REQ-TYPE.
058500     MOVE NUM-WITHDRAW-REQUESTS  TO RPT-NUM-REQ.
058600     MOVE NUM-WITHDRAW-PROCESSED TO RPT-NUM-POSTED.
058700     COMPUTE RPT-NUM-REJ =
058800         NUM-WITHDRAW-REQUESTS - NUM-WITHDRAW-PROCESSED.
058900     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
059000
059100     MOVE 'TRANSFER  ' TO RPT-REQ-TYPE.
059200     MOVE NUM-TRANSFER-REQUESTS  TO RPT-NUM-REQ.
059300     MOVE NUM-TRANSFER-PROCESSED TO RPT-NUM-POSTED.
059400     COMPUTE RPT-NUM-REJ =
059500         NUM-TRANSFER-REQUESTS - NUM-TRANSFER-PROCESSED.
059600     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
059700
059800     WRITE REPORT-RECORD FROM RPT-AMOUNT-HDR AFTER 2.
059900     MOVE 'TOTAL DEPOSITED:    ' TO RPT-AMT-LABEL.
060000     MOVE TOT-AMOUNT-DEPOSITED  TO RPT-AMT-VALUE.
060100     WRITE REPORT-RECORD FROM RPT-AMOUNT-DETAIL.
060200     MOVE 'TOTAL WITHDRAWN:    ' TO RPT-AMT-LABEL.
060300     MOVE TOT-AMOUNT-WITHDRAWN  TO RPT-AMT-VALUE.
060400     WRITE REPORT-RECORD FROM RPT-AMOUNT-DETAIL.
060500     MOVE 'TOTAL TRANSFERRED:  ' TO RPT-AMT-LABEL.
060600     MOVE TOT-AMOUNT-TRANSFERRED TO RPT-AMT-VALUE.
060700     WRITE REPORT-RECORD FROM RPT-AMOUNT-DETAIL.
