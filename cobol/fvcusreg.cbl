000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF FINVAULT FINANCIAL GROUP    *
000300* ALL RIGHTS RESERVED                                          *
000400****************************************************************
000500* PROGRAM:  FVCUSREG                                          *
000600*                                                               *
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.     FVCUSREG.
000900 AUTHOR.         S. KIRSCH.
001000 INSTALLATION.   FINVAULT DATA PROCESSING CTR.
001100 DATE-WRITTEN.   06/02/93.
001200 DATE-COMPILED.  .
001300 SECURITY.       CONFIDENTIAL - CUSTOMER DATA.
001400*
001500****************************************************************
001600*REMARKS.
001700*    NEW-CUSTOMER REGISTRATION AND EDIT RUN.  THE EXISTING
001800*    CUSTOMER MASTER IS LOADED INTO A TABLE OF EMAIL ADDRESSES
001900*    SO THAT THE UNIQUE-EMAIL EDIT CAN BE APPLIED AGAINST BOTH
002000*    CUSTOMERS ALREADY ON FILE AND CUSTOMERS ACCEPTED EARLIER
002100*    IN THIS SAME RUN.  THE EXISTING MASTER THEN PASSES THROUGH
002200*    TO THE NEW MASTER UNCHANGED, FOLLOWED BY EACH ACCEPTED
002300*    REGISTRATION RECORD.  A REGISTRATION RECORD FAILING ANY
002400*    EDIT IS WRITTEN TO THE REJECT LISTING WITH A REASON AND
002500*    IS NOT CARRIED FORWARD TO THE NEW MASTER.
002600*
002700*    EDITS APPLIED, IN ORDER -
002800*      - FIRST NAME AND LAST NAME MUST BE PRESENT
002900*      - EMAIL MUST BE PRESENT AND OF THE FORM LOCAL@DOMAIN.TLD,
002950*        LOCAL LIMITED TO LETTERS/DIGITS/.  _ % + -, DOMAIN TO
002960*        LETTERS/DIGITS/. -, AND THE TLD TO 2-6 LETTERS
003000*      - EMAIL MUST NOT ALREADY EXIST ON FILE (CASE-INSENSITIVE)
003100*      - PHONE, AFTER STRIPPING PUNCTUATION, MUST BE 10-15
003200*        DIGITS WITH AN OPTIONAL LEADING PLUS SIGN
003300*      - STATUS MUST BE ACTIVE, INACTIVE OR BLOCKED
003400*
003500*    INPUT.  CUSTIN  - CUSTOMER MASTER, CURRENT.
003600*    INPUT.  CUSTREG - NEW CUSTOMER REGISTRATION REQUESTS.
003700*    OUTPUT. CUSTOUT - CUSTOMER MASTER, UPDATED.
003800*    OUTPUT. REJFILE - REJECTED REGISTRATION LISTING.
003900*    OUTPUT. CUSRPT  - REGISTRATION CONTROL REPORT.
004000*
004100****************************************************************
004200* CHANGE LOG                                                   *
004300*------------------------------------------------------------- *
004400* CL*01 06/02/93 SRK  INITIAL VERSION - PROJECT ACCT-REG       *
004500* CL*02 09/28/93 SRK  EMAIL SCAN REWRITTEN, ORIGINAL VERSION    CR0071
004600*                     REJECTED ANY ADDRESS OVER 24 CHARACTERS   CR0071
004700* CL*03 04/11/95 RDE  ADDED DUPLICATE-EMAIL CHECK AGAINST       CR0158
004800*                     RECORDS ACCEPTED EARLIER IN SAME RUN      CR0158
004900* CL*04 02/06/97 JLF  PHONE EDIT NOW STRIPS PARENS AND DOTS,    CR0279
005000*                     WAS DASHES AND SPACES ONLY                CR0279
005100* CL*05 01/06/99 TKO  YEAR-2000 REMEDIATION - DATE-REG FIELD
005200*                     EXPANDED TO 4-DIGIT YEAR                  CR0349
005300* CL*06 11/19/02 TKO  BLOCKED ADDED AS A VALID STATUS VALUE,    CR0430
005400*                     WAS ACTIVE/INACTIVE ONLY                  CR0430
005500* CL*07 03/14/08 CDP  CONVERTED COUNTERS TO COMP-3              CR0528
005550* CL*08 11/19/10 CDP  EMAIL EDIT NOW CHECKS CHARACTER CLASS OF
005570*                     LOCAL PART/DOMAIN/TLD, NOT JUST SHAPE;
005580*                     DUPLICATE-EMAIL COMPARE IS NOW CASE-FOLDED  CR0561
005590* CL*09 02/08/11 CDP  EMAIL-SCAN-SUB MOVED TO A STANDALONE
005595*                     77-ITEM, WAS BURIED IN WS-EMAIL-WORK       CR0573
005600****************************************************************
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER. IBM-370.
006000 OBJECT-COMPUTER. IBM-370.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT CUSTOMER-FILE-IN  ASSIGN TO CUSTIN
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS  IS WS-CUSTIN-STATUS.
006800
006900     SELECT CUSTOMER-FILE-OUT ASSIGN TO CUSTOUT
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS  IS WS-CUSTOUT-STATUS.
007200
007300     SELECT REG-REQUEST-FILE  ASSIGN TO CUSTREG
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS  IS WS-CUSTREG-STATUS.
007600
007700     SELECT REJECT-FILE       ASSIGN TO REJFILE
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         FILE STATUS  IS WS-REJFILE-STATUS.
008000
008100     SELECT REPORT-FILE       ASSIGN TO CUSRPT
008200         FILE STATUS  IS WS-REPORT-STATUS.
008300
008400****************************************************************
008500 DATA DIVISION.
008600 FILE SECTION.
008700****************************************************************
008800 FD  CUSTOMER-FILE-IN
008900     RECORDING MODE IS F.
009000 COPY CUSTMAST REPLACING ==:TAG:== BY ==FV-CUST==.
009100
009200 FD  CUSTOMER-FILE-OUT
009300     RECORDING MODE IS F.
009400 COPY CUSTMAST REPLACING ==:TAG:== BY ==FV-CUST-OUT==.
009500
009600 FD  REG-REQUEST-FILE
009700     RECORDING MODE IS F.
009800 COPY CUSTMAST REPLACING ==:TAG:== BY ==FV-REG==.
009900
010000 FD  REJECT-FILE
010100     RECORDING MODE IS F.
010200 01  REJECT-RECORD.
010300     05  REJ-REQ-ECHO               PIC X(197).
010400     05  REJ-REASON                  PIC X(40).
010450     05  FILLER                     PIC X(05).
010500
010600 FD  REPORT-FILE
010700     RECORDING MODE IS F.
010800 01  REPORT-RECORD                   PIC X(132).
010900
011000****************************************************************
011100 WORKING-STORAGE SECTION.
011200****************************************************************
011210*    CL*09 -- EMAIL-SCAN-SUB PULLED OUT TO A STANDALONE 77-ITEM,
011220*    SAME AS THE SHOP HAS ALWAYS KEPT ITS SOLE RUN COUNTERS.
011230 77  WS-EMAIL-SCAN-SUB              PIC S9(04) COMP VALUE 0.
011300 01  WS-RUN-DATE-TIME.
011400     05  WS-RUN-DATE.
011500         10  WS-RUN-CC              PIC 9(02).
011600         10  WS-RUN-YY              PIC 9(02).
011700         10  WS-RUN-MM              PIC 9(02).
011800         10  WS-RUN-DD              PIC 9(02).
011900     05  WS-RUN-DATE-R  REDEFINES WS-RUN-DATE
012000                                    PIC 9(08).
012050     05  FILLER                     PIC X(01).
012100*
012200 01  WS-FILE-STATUSES.
012300     05  WS-CUSTIN-STATUS           PIC X(02) VALUE SPACES.
012400     05  WS-CUSTOUT-STATUS          PIC X(02) VALUE SPACES.
012500     05  WS-CUSTREG-STATUS          PIC X(02) VALUE SPACES.
012600     05  WS-REJFILE-STATUS          PIC X(02) VALUE SPACES.
012700     05  WS-REPORT-STATUS           PIC X(02) VALUE SPACES.
012750     05  FILLER                     PIC X(01).
012800*
012900 01  WS-SWITCHES.
013000     05  WS-CUST-EOF                PIC X     VALUE 'N'.
013100         88  CUST-FILE-EOF               VALUE 'Y'.
013200     05  WS-REG-EOF                 PIC X     VALUE 'N'.
013300         88  REG-FILE-EOF                VALUE 'Y'.
013400     05  WS-REG-OK-SW               PIC X     VALUE 'Y'.
013500         88  REG-IS-OK                   VALUE 'Y'.
013600     05  WS-DUP-FOUND-SW            PIC X     VALUE 'N'.
013700         88  DUP-EMAIL-FOUND             VALUE 'Y'.
013800     05  WS-STATUS-OK-SW            PIC X     VALUE 'N'.
013900         88  STATUS-IS-VALID             VALUE 'Y'.
013950     05  FILLER                     PIC X(01).
014000*
014100 01  WS-REASON-TEXT                 PIC X(40) VALUE SPACES.
014200*
014300****************************************************************
014400*    600-VALIDATE-EMAIL-FORMAT WORK AREA.
014500****************************************************************
014600 01  WS-EMAIL-WORK.
014700     05  WS-EMAIL-LEN               PIC S9(04) COMP VALUE 0.
014800     05  WS-EMAIL-AT-COUNT          PIC S9(04) COMP VALUE 0.
014900     05  WS-EMAIL-AT-POS            PIC S9(04) COMP VALUE 0.
015000     05  WS-EMAIL-DOT-POS           PIC S9(04) COMP VALUE 0.
015200     05  WS-EMAIL-TLD-LEN           PIC S9(04) COMP VALUE 0.
015300     05  WS-EMAIL-VALID-SW          PIC X     VALUE 'Y'.
015400         88  EMAIL-IS-VALID             VALUE 'Y'.
015410     05  WS-EMAIL-CHAR              PIC X     VALUE SPACE.
015420         88  EMAIL-CHAR-DIGIT           VALUE '0' THRU '9'.
015430         88  EMAIL-CHAR-UPPER           VALUE 'A' THRU 'Z'.
015440         88  EMAIL-CHAR-LOWER           VALUE 'a' THRU 'z'.
015450     05  WS-EMAIL-CMP1              PIC X(40) VALUE SPACES.
015460     05  WS-EMAIL-CMP2              PIC X(40) VALUE SPACES.
015470     05  FILLER                     PIC X(01).
015500*
015600****************************************************************
015700*    700-VALIDATE-PHONE-FORMAT WORK AREA.
015800****************************************************************
015900 01  WS-PHONE-WORK.
016000     05  WS-PHONE-CLEAN             PIC X(15) VALUE SPACES.
016100     05  WS-PHONE-CLEAN-LEN         PIC S9(04) COMP VALUE 0.
016200     05  WS-PHONE-OUT-SUB           PIC S9(04) COMP VALUE 0.
016300     05  WS-PHONE-SCAN-SUB          PIC S9(04) COMP VALUE 0.
016400     05  WS-PHONE-START-SUB         PIC S9(04) COMP VALUE 1.
016500     05  WS-PHONE-DIGIT-COUNT       PIC S9(04) COMP VALUE 0.
016600     05  WS-PHONE-CHAR              PIC X     VALUE SPACE.
016700     05  WS-PHONE-VALID-SW          PIC X     VALUE 'Y'.
016800         88  PHONE-IS-VALID             VALUE 'Y'.
016850     05  FILLER                     PIC X(01).
016900*
017000****************************************************************
017100*    IN-MEMORY EMAIL TABLE - ONE ENTRY PER CUSTOMER ALREADY ON
017200*    FILE OR ACCEPTED EARLIER IN THIS RUN.  SEARCHED SERIALLY;
017300*    THE MASTER DOES NOT ARRIVE IN EMAIL SEQUENCE SO A BINARY
017400*    SEARCH CANNOT BE USED HERE.
017500****************************************************************
017600 01  FV-EMAIL-TABLE.
017700     05  FV-EMAIL-TBL-COUNT         PIC S9(05) COMP-3 VALUE 0.
017800     05  FV-EMAIL-TBL-ENTRY OCCURS 0 TO 8000 TIMES
017900                 DEPENDING ON FV-EMAIL-TBL-COUNT
018000                 INDEXED BY FV-EMAIL-IDX.
018100         10  FV-TBL-EMAIL           PIC X(40).
018150         10  FILLER                 PIC X(01).
018200*
018300 01  REPORT-TOTALS.
018400     05  NUM-REG-READ               PIC S9(09) COMP-3 VALUE 0.
018500     05  NUM-REG-ACCEPTED           PIC S9(09) COMP-3 VALUE 0.
018600     05  NUM-REG-REJECTED           PIC S9(09) COMP-3 VALUE 0.
018650     05  FILLER                     PIC X(01).
018700*
018800 01  RPT-HEADER1.
018900     05  FILLER                     PIC X(40)
019000               VALUE 'FVCUSREG - CUSTOMER REGISTRATION CONTROL'.
019100     05  RPT-MM                     PIC 99.
019200     05  FILLER                     PIC X     VALUE '/'.
019300     05  RPT-DD                     PIC 99.
019400     05  FILLER                     PIC X     VALUE '/'.
019500     05  RPT-CCYY                   PIC 9(04).
019600     05  FILLER                     PIC X(20)
019700                    VALUE '   (mm/dd/ccyy)     '.
019800     05  FILLER                     PIC X(39) VALUE SPACES.
019900 01  RPT-DETAIL-LINE.
020000     05  RPT-LABEL                  PIC X(35).
020100     05  RPT-VALUE                  PIC ZZZ,ZZZ,ZZ9.
020200     05  FILLER                     PIC X(87) VALUE SPACES.
020300*
020400****************************************************************
020500 PROCEDURE DIVISION.
020600****************************************************************
020700 000-MAIN.
020800     ACCEPT WS-RUN-DATE FROM DATE.
020900     DISPLAY 'FVCUSREG STARTED '  WS-RUN-MM '/' WS-RUN-DD
021000             '/' WS-RUN-YY.
021100     PERFORM 700-OPEN-FILES.
021200     PERFORM 705-INIT-REPORT.
021300     PERFORM 110-LOAD-AND-COPY-MASTER
021400             UNTIL CUST-FILE-EOF.
021500     PERFORM 200-PROCESS-REGISTRATIONS
021600             UNTIL REG-FILE-EOF.
021700     PERFORM 950-REPORT-TOTALS.
021800     PERFORM 790-CLOSE-FILES.
021900     GOBACK.
022000
022100****************************************************************
022200*    110-LOAD-AND-COPY-MASTER - CARRIES THE EXISTING MASTER
022300*    FORWARD TO THE NEW MASTER AND BUILDS THE EMAIL TABLE.
022400****************************************************************
022500 110-LOAD-AND-COPY-MASTER.
022600     READ CUSTOMER-FILE-IN
022700         AT END MOVE 'Y' TO WS-CUST-EOF
022800     END-READ.
022900     IF NOT CUST-FILE-EOF
023000         MOVE FV-CUST-RECORD TO FV-CUST-OUT-RECORD
023100         WRITE FV-CUST-OUT-RECORD
023200         ADD 1 TO FV-EMAIL-TBL-COUNT
023300         MOVE FV-CUST-EMAIL TO
023400                 FV-TBL-EMAIL (FV-EMAIL-TBL-COUNT)
023500     END-IF.
023600
023700 200-PROCESS-REGISTRATIONS.
023800     READ REG-REQUEST-FILE
023900         AT END MOVE 'Y' TO WS-REG-EOF
024000     END-READ.
024100     IF NOT REG-FILE-EOF
024200         ADD 1 TO NUM-REG-READ
024300         MOVE 'Y' TO WS-REG-OK-SW
024400         PERFORM 300-VALIDATE-REGISTRATION THRU 300-EXIT
024500         IF REG-IS-OK
024600             MOVE FV-REG-RECORD TO FV-CUST-OUT-RECORD
024700             WRITE FV-CUST-OUT-RECORD
024800             ADD 1 TO FV-EMAIL-TBL-COUNT
024900             MOVE FV-REG-EMAIL TO
025000                     FV-TBL-EMAIL (FV-EMAIL-TBL-COUNT)
025100             ADD 1 TO NUM-REG-ACCEPTED
025200         END-IF
025300     END-IF.
025400
025500****************************************************************
025600*    300-VALIDATE-REGISTRATION - APPLIES EACH EDIT IN TURN,
025700*    STOPPING AT THE FIRST FAILURE.
025800****************************************************************
025900 300-VALIDATE-REGISTRATION.
026000     IF FV-REG-FIRST-NAME = SPACES
026100         MOVE 'FIRST NAME IS REQUIRED' TO WS-REASON-TEXT
026200         PERFORM 290-REPORT-BAD-REGISTRATION
026300         GO TO 300-EXIT
026400     END-IF.
026500     IF FV-REG-LAST-NAME = SPACES
026600         MOVE 'LAST NAME IS REQUIRED' TO WS-REASON-TEXT
026700         PERFORM 290-REPORT-BAD-REGISTRATION
026800         GO TO 300-EXIT
026900     END-IF.
027000     IF FV-REG-EMAIL = SPACES
027100         MOVE 'EMAIL IS REQUIRED' TO WS-REASON-TEXT
027200         PERFORM 290-REPORT-BAD-REGISTRATION
027300         GO TO 300-EXIT
027400     END-IF.
027500     PERFORM 600-VALIDATE-EMAIL-FORMAT THRU 600-EXIT.
027600     IF NOT EMAIL-IS-VALID
027700         MOVE 'EMAIL IS NOT PROPERLY FORMED' TO WS-REASON-TEXT
027800         PERFORM 290-REPORT-BAD-REGISTRATION
027900         GO TO 300-EXIT
028000     END-IF.
028100     PERFORM 610-CHECK-DUPLICATE-EMAIL.
028200     IF DUP-EMAIL-FOUND
028300         MOVE 'EMAIL ALREADY ON FILE' TO WS-REASON-TEXT
028400         PERFORM 290-REPORT-BAD-REGISTRATION
028500         GO TO 300-EXIT
028600     END-IF.
028700     PERFORM 700-VALIDATE-PHONE-FORMAT THRU 700-EXIT.
028800     IF NOT PHONE-IS-VALID
028900         MOVE 'PHONE NUMBER IS NOT VALID' TO WS-REASON-TEXT
029000         PERFORM 290-REPORT-BAD-REGISTRATION
029100         GO TO 300-EXIT
029200     END-IF.
029300     PERFORM 800-VALIDATE-STATUS.
029400     IF NOT STATUS-IS-VALID
029500         MOVE 'CUSTOMER STATUS IS NOT VALID' TO WS-REASON-TEXT
029600         PERFORM 290-REPORT-BAD-REGISTRATION
029700     END-IF.
029800 300-EXIT.
029900     EXIT.
030000
030100 290-REPORT-BAD-REGISTRATION.
030200     MOVE 'N' TO WS-REG-OK-SW.
030300     ADD 1 TO NUM-REG-REJECTED.
030400     MOVE SPACES TO REJECT-RECORD.
030500     MOVE FV-REG-RECORD TO REJ-REQ-ECHO.
030600     MOVE WS-REASON-TEXT TO REJ-REASON.
030700     WRITE REJECT-RECORD.
030800
030900****************************************************************
031000*    600-VALIDATE-EMAIL-FORMAT.  CL*02 -- REWRITTEN TO SCAN
031100*    THE FULL 40-BYTE FIELD INSTEAD OF A FIXED 24-BYTE WINDOW.
031200*    SHAPE REQUIRED IS A NON-BLANK LOCAL PART, A SINGLE '@',
031300*    A NON-BLANK DOMAIN CONTAINING AT LEAST ONE '.', AND A
031400*    TRAILING LABEL OF 2 TO 6 LETTERS (THE TLD).  CL*08 -- THE
031450*    LOCAL PART AND DOMAIN ARE ALSO SCANNED CHARACTER BY
031460*    CHARACTER (SEE 608/609 BELOW) SO PUNCTUATION OUTSIDE THE
031470*    ALLOWED SET NO LONGER SLIPS BY ON SHAPE ALONE.
031500****************************************************************
031600 600-VALIDATE-EMAIL-FORMAT.
031700     MOVE 'Y' TO WS-EMAIL-VALID-SW.
031800     MOVE 0 TO WS-EMAIL-AT-COUNT.
031900     INSPECT FV-REG-EMAIL TALLYING WS-EMAIL-AT-COUNT
032000         FOR ALL '@'.
032100     IF WS-EMAIL-AT-COUNT NOT = 1
032200         MOVE 'N' TO WS-EMAIL-VALID-SW
032300         GO TO 600-EXIT
032400     END-IF.
032500
032600     MOVE 40 TO WS-EMAIL-LEN.
032700     PERFORM 605-TRIM-EMAIL-LENGTH
032800         UNTIL WS-EMAIL-LEN = 0
032900            OR FV-REG-EMAIL (WS-EMAIL-LEN:1) NOT = SPACE.
033000
033100     MOVE 0 TO WS-EMAIL-AT-POS.
033200     MOVE 1 TO WS-EMAIL-SCAN-SUB.
033300     PERFORM 606-FIND-AT-SIGN
033400         UNTIL WS-EMAIL-SCAN-SUB > WS-EMAIL-LEN
033500            OR FV-REG-EMAIL (WS-EMAIL-SCAN-SUB:1) = '@'.
033600     IF WS-EMAIL-SCAN-SUB > WS-EMAIL-LEN
033700         MOVE 'N' TO WS-EMAIL-VALID-SW
033800         GO TO 600-EXIT
033900     END-IF.
034000     MOVE WS-EMAIL-SCAN-SUB TO WS-EMAIL-AT-POS.
034100     IF WS-EMAIL-AT-POS = 1 OR WS-EMAIL-AT-POS = WS-EMAIL-LEN
034200         MOVE 'N' TO WS-EMAIL-VALID-SW
034300         GO TO 600-EXIT
034400     END-IF.
034410*
034420     MOVE 1 TO WS-EMAIL-SCAN-SUB.
034430     PERFORM 608-CHECK-LOCAL-CHAR
034440         UNTIL WS-EMAIL-SCAN-SUB >= WS-EMAIL-AT-POS
034450            OR NOT EMAIL-IS-VALID.
034460     IF NOT EMAIL-IS-VALID
034470         GO TO 600-EXIT
034480     END-IF.
034500
034600     MOVE 0 TO WS-EMAIL-DOT-POS.
034700     MOVE WS-EMAIL-LEN TO WS-EMAIL-SCAN-SUB.
034800     PERFORM 607-FIND-LAST-DOT
034900         UNTIL WS-EMAIL-SCAN-SUB <= WS-EMAIL-AT-POS
035000            OR FV-REG-EMAIL (WS-EMAIL-SCAN-SUB:1) = '.'.
035100     IF WS-EMAIL-SCAN-SUB <= WS-EMAIL-AT-POS
035200         MOVE 'N' TO WS-EMAIL-VALID-SW
035300         GO TO 600-EXIT
035400     END-IF.
035500     MOVE WS-EMAIL-SCAN-SUB TO WS-EMAIL-DOT-POS.
035600     IF WS-EMAIL-DOT-POS = WS-EMAIL-AT-POS + 1
035700         MOVE 'N' TO WS-EMAIL-VALID-SW
035800         GO TO 600-EXIT
035900     END-IF.
036000     IF WS-EMAIL-DOT-POS = WS-EMAIL-LEN
036100         MOVE 'N' TO WS-EMAIL-VALID-SW
036200         GO TO 600-EXIT
036300     END-IF.
036310*
036320     COMPUTE WS-EMAIL-SCAN-SUB = WS-EMAIL-AT-POS + 1.
036330     PERFORM 609-CHECK-DOMAIN-CHAR
036340         UNTIL WS-EMAIL-SCAN-SUB > WS-EMAIL-LEN
036350            OR NOT EMAIL-IS-VALID.
036360     IF NOT EMAIL-IS-VALID
036370         GO TO 600-EXIT
036380     END-IF.
036400     COMPUTE WS-EMAIL-TLD-LEN = WS-EMAIL-LEN - WS-EMAIL-DOT-POS.
036500     IF WS-EMAIL-TLD-LEN < 2 OR WS-EMAIL-TLD-LEN > 6
036600         MOVE 'N' TO WS-EMAIL-VALID-SW
036700     END-IF.
036800 600-EXIT.
036900     EXIT.
037000
037100 605-TRIM-EMAIL-LENGTH.
037200     SUBTRACT 1 FROM WS-EMAIL-LEN.
037300
037400 606-FIND-AT-SIGN.
037500     ADD 1 TO WS-EMAIL-SCAN-SUB.
037600
037700 607-FIND-LAST-DOT.
037800     SUBTRACT 1 FROM WS-EMAIL-SCAN-SUB.
037810*
037820****************************************************************
037830*    608-CHECK-LOCAL-CHAR.  CL*08 -- LOCAL PART MAY CONTAIN ONLY
037840*    LETTERS, DIGITS, AND THE PUNCTUATION '.', '_', '%', '+', '-'.
037850****************************************************************
037860 608-CHECK-LOCAL-CHAR.
037870     MOVE FV-REG-EMAIL (WS-EMAIL-SCAN-SUB:1) TO WS-EMAIL-CHAR.
037880     IF NOT EMAIL-CHAR-DIGIT AND NOT EMAIL-CHAR-UPPER
037881             AND NOT EMAIL-CHAR-LOWER
037882             AND WS-EMAIL-CHAR NOT = '.' AND WS-EMAIL-CHAR NOT = '_'
037883             AND WS-EMAIL-CHAR NOT = '%' AND WS-EMAIL-CHAR NOT = '+'
037884             AND WS-EMAIL-CHAR NOT = '-'
037885         MOVE 'N' TO WS-EMAIL-VALID-SW
037886     END-IF.
037887     ADD 1 TO WS-EMAIL-SCAN-SUB.
037888*
037889****************************************************************
037890*    609-CHECK-DOMAIN-CHAR.  CL*08 -- DOMAIN MAY CONTAIN ONLY
037891*    LETTERS, DIGITS, '.' AND '-'; THE TRAILING LABEL AFTER THE
037892*    LAST DOT (THE TLD) MAY CONTAIN ONLY LETTERS.
037893****************************************************************
037894 609-CHECK-DOMAIN-CHAR.
037895     MOVE FV-REG-EMAIL (WS-EMAIL-SCAN-SUB:1) TO WS-EMAIL-CHAR.
037896     IF WS-EMAIL-SCAN-SUB > WS-EMAIL-DOT-POS
037897         IF NOT EMAIL-CHAR-UPPER AND NOT EMAIL-CHAR-LOWER
037898             MOVE 'N' TO WS-EMAIL-VALID-SW
037899         END-IF
037900     ELSE
037901         IF NOT EMAIL-CHAR-DIGIT AND NOT EMAIL-CHAR-UPPER
037902                 AND NOT EMAIL-CHAR-LOWER
037903                 AND WS-EMAIL-CHAR NOT = '.'
037904                 AND WS-EMAIL-CHAR NOT = '-'
037905             MOVE 'N' TO WS-EMAIL-VALID-SW
037906         END-IF
037907     END-IF.
037908     ADD 1 TO WS-EMAIL-SCAN-SUB.
037909*
038000****************************************************************
038100*    610-CHECK-DUPLICATE-EMAIL - SERIAL SEARCH OF THE EMAIL
038200*    TABLE BUILT IN 110/200 ABOVE.  CL*03.
038300****************************************************************
038400 610-CHECK-DUPLICATE-EMAIL.
038500     MOVE 'N' TO WS-DUP-FOUND-SW.
038600     SET FV-EMAIL-IDX TO 1.
038650     MOVE FV-REG-EMAIL TO WS-EMAIL-CMP2.
038660     INSPECT WS-EMAIL-CMP2 CONVERTING
038670         'abcdefghijklmnopqrstuvwxyz' TO
038680         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
038700     PERFORM 615-COMPARE-ONE-EMAIL
038800         UNTIL FV-EMAIL-IDX > FV-EMAIL-TBL-COUNT
038900            OR DUP-EMAIL-FOUND.
039000
039050****************************************************************
039060*    615-COMPARE-ONE-EMAIL.  CL*08 -- COMPARE IS CASE-INSENSITIVE;
039070*    BOTH SIDES ARE FOLDED TO UPPER CASE BEFORE THE TEST SINCE
039080*    THE MASTER MAY CARRY EITHER CASE FROM AN EARLIER RELEASE.
039090****************************************************************
039100 615-COMPARE-ONE-EMAIL.
039150     MOVE FV-TBL-EMAIL (FV-EMAIL-IDX) TO WS-EMAIL-CMP1.
039160     INSPECT WS-EMAIL-CMP1 CONVERTING
039170         'abcdefghijklmnopqrstuvwxyz' TO
039180         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
039200     IF WS-EMAIL-CMP1 = WS-EMAIL-CMP2
039300         MOVE 'Y' TO WS-DUP-FOUND-SW
039400     ELSE
039500         SET FV-EMAIL-IDX UP BY 1
039600     END-IF.
039700
039800****************************************************************
039900*    700-VALIDATE-PHONE-FORMAT.  CL*04 -- STRIPS SPACES,
040000*    DASHES, PARENTHESES AND DOTS BEFORE COUNTING DIGITS.
040100****************************************************************
040200 700-VALIDATE-PHONE-FORMAT.
040300     MOVE SPACES TO WS-PHONE-CLEAN.
040400     MOVE 0 TO WS-PHONE-OUT-SUB.
040500     MOVE 1 TO WS-PHONE-SCAN-SUB.
040600     PERFORM 710-COMPACT-ONE-PHONE-CHAR
040700         UNTIL WS-PHONE-SCAN-SUB > 15.
040800     MOVE WS-PHONE-OUT-SUB TO WS-PHONE-CLEAN-LEN.
040900
041000     MOVE 'Y' TO WS-PHONE-VALID-SW.
041100     MOVE 1 TO WS-PHONE-START-SUB.
041200     IF WS-PHONE-CLEAN-LEN > 0
041300             AND WS-PHONE-CLEAN (1:1) = '+'
041400         MOVE 2 TO WS-PHONE-START-SUB
041500     END-IF.
041600     COMPUTE WS-PHONE-DIGIT-COUNT =
041700         WS-PHONE-CLEAN-LEN - WS-PHONE-START-SUB + 1.
041800     IF WS-PHONE-DIGIT-COUNT < 10 OR WS-PHONE-DIGIT-COUNT > 15
041900         MOVE 'N' TO WS-PHONE-VALID-SW
042000         GO TO 700-EXIT
042100     END-IF.
042200     MOVE WS-PHONE-START-SUB TO WS-PHONE-SCAN-SUB.
042300     PERFORM 720-CHECK-ONE-PHONE-DIGIT
042400         UNTIL WS-PHONE-SCAN-SUB > WS-PHONE-CLEAN-LEN.
042500 700-EXIT.
042600     EXIT.
042710****************************************************************
042720*    800-VALIDATE-STATUS.
042730****************************************************************
042740 800-VALIDATE-STATUS.
042750     MOVE 'N' TO WS-STATUS-OK-SW.
042760     IF FV-REG-ACTIVE OR FV-REG-INACTIVE OR FV-REG-BLOCKED
042770         MOVE 'Y' TO WS-STATUS-OK-SW
042780     END-IF.
042790*
042800 710-COMPACT-ONE-PHONE-CHAR.
042900     MOVE FV-REG-PHONE (WS-PHONE-SCAN-SUB:1) TO WS-PHONE-CHAR.
043000     IF WS-PHONE-CHAR NOT = SPACE AND WS-PHONE-CHAR NOT = '-'
043100             AND WS-PHONE-CHAR NOT = '(' AND
043200             WS-PHONE-CHAR NOT = ')' AND WS-PHONE-CHAR NOT = '.'
043300         ADD 1 TO WS-PHONE-OUT-SUB
043400         MOVE WS-PHONE-CHAR TO
043500                 WS-PHONE-CLEAN (WS-PHONE-OUT-SUB:1)
043600     END-IF.
043700     ADD 1 TO WS-PHONE-SCAN-SUB.
043800
043900 720-CHECK-ONE-PHONE-DIGIT.
044000     IF WS-PHONE-CLEAN (WS-PHONE-SCAN-SUB:1) < '0' OR
044100        WS-PHONE-CLEAN (WS-PHONE-SCAN-SUB:1) > '9'
044200         MOVE 'N' TO WS-PHONE-VALID-SW
044300     END-IF.
044400     ADD 1 TO WS-PHONE-SCAN-SUB.
044500
045500 700-OPEN-FILES.
045600     OPEN INPUT  CUSTOMER-FILE-IN
045700                 REG-REQUEST-FILE
045800          OUTPUT CUSTOMER-FILE-OUT
045900                 REJECT-FILE
046000                 REPORT-FILE.
046100     IF WS-CUSTIN-STATUS NOT = '00'
046200         DISPLAY 'ERROR OPENING CUSTOMER MASTER IN. RC: '
046300                 WS-CUSTIN-STATUS
046400         MOVE 16 TO RETURN-CODE
046500         MOVE 'Y' TO WS-CUST-EOF
046600         MOVE 'Y' TO WS-REG-EOF
046700     END-IF.
046800     IF WS-CUSTREG-STATUS NOT = '00'
046900         DISPLAY 'ERROR OPENING REGISTRATION FILE. RC: '
047000                 WS-CUSTREG-STATUS
047100         MOVE 16 TO RETURN-CODE
047200         MOVE 'Y' TO WS-REG-EOF
047300     END-IF.
047400
047500 705-INIT-REPORT.
047600     MOVE WS-RUN-MM  TO RPT-MM.
047700     MOVE WS-RUN-DD  TO RPT-DD.
047800     COMPUTE RPT-CCYY = (WS-RUN-CC * 100) + WS-RUN-YY.
047900     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER TOP-OF-FORM.
048000
048100 790-CLOSE-FILES.
048200     CLOSE CUSTOMER-FILE-IN
048300           CUSTOMER-FILE-OUT
048400           REG-REQUEST-FILE
048500           REJECT-FILE
048600           REPORT-FILE.
048700
048800 950-REPORT-TOTALS.
048900     MOVE 'REGISTRATION REQUESTS READ:        ' TO RPT-LABEL.
049000     MOVE NUM-REG-READ     TO RPT-VALUE.
049100     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE AFTER 2.
049200     MOVE 'REGISTRATIONS ACCEPTED:            ' TO RPT-LABEL.
049300     MOVE NUM-REG-ACCEPTED TO RPT-VALUE.
049400     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE AFTER 1.
049500     MOVE 'REGISTRATIONS REJECTED:            ' TO RPT-LABEL.
049600     MOVE NUM-REG-REJECTED TO RPT-VALUE.
049700     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE AFTER 1.
