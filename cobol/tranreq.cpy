000100****************************************************************
000200* COPY MEMBER:  TRANREQ                                        *
000300* DESCRIPTIVE NAME = TRANSACTION REQUEST RECORD (BATCH INPUT   *
000400*                    TO THE POSTING ENGINE)                    *
000500*                                                               *
000600* USED BY   = FVTRNPST (TRANSACTION REQUEST FILE - INPUT ONLY).*
000700*                                                               *
001100* CL*01  2019-04-02  R.ESTRADA   INITIAL MEMBER - ACCT-REG-04   *
001200****************************************************************
001300 01  FV-REQ-RECORD.
001400*    VALID VALUES -- DEPOSIT / WITHDRAWAL / TRANSFER
001500     05  FV-REQ-TYPE                PIC X(12).
001600         88  FV-REQ-IS-DEPOSIT         VALUE 'DEPOSIT     '.
001700         88  FV-REQ-IS-WITHDRAWAL      VALUE 'WITHDRAWAL  '.
001800         88  FV-REQ-IS-TRANSFER        VALUE 'TRANSFER    '.
001900     05  FV-REQ-ACCT-ID             PIC 9(06).
002000*    DESTINATION ACCT, TRANSFER REQUESTS ONLY, ZERO OTHERWISE
002100     05  FV-REQ-TO-ACCT-ID          PIC 9(06).
002200     05  FV-REQ-AMOUNT              PIC S9(11)V99.
002300     05  FV-REQ-DESC                PIC X(40).
002400     05  FILLER                     PIC X(10).
