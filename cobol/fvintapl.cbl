000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF FINVAULT FINANCIAL GROUP    *
000300* ALL RIGHTS RESERVED                                          *
000400****************************************************************
000500* PROGRAM:  FVINTAPL                                          *
000600*                                                               *
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.     FVINTAPL.
000900 AUTHOR.         P. ANVIK.
001000 INSTALLATION.   FINVAULT DATA PROCESSING CTR.
001100 DATE-WRITTEN.   11/14/91.
001200 DATE-COMPILED.  .
001300 SECURITY.       CONFIDENTIAL - ACCOUNT DATA.
001400*
001500****************************************************************
001600*REMARKS.
001700*    MONTHLY INTEREST APPLICATION SWEEP FOR SAVINGS ACCOUNTS.
001800*    READS THE ACCOUNT MASTER FRONT TO BACK.  EVERY RECORD
001900*    WHOSE TYPE IS SAVINGS AND WHOSE STATUS IS ACTIVE HAS
002000*    INTEREST COMPUTED ON ITS CURRENT BALANCE AT ITS OWN
002100*    INT-RATE, ROUNDED BANKER'S-STYLE (HALF TO EVEN) TO THE
002200*    NEAREST CENT, AND ADDED TO THE BALANCE.  CURRENT ACCOUNTS
002300*    AND ANY NON-ACTIVE SAVINGS ACCOUNT PASS THROUGH WITHOUT
002400*    CHANGE.  A NEW ACCOUNT MASTER IS WRITTEN AND A SHORT
002500*    CONTROL REPORT PRINTS THE COUNT OF ACCOUNTS CREDITED AND
002600*    THE TOTAL INTEREST PAID.
002700*
002800*    THIS RUN NORMALLY FOLLOWS FVTRNPST IN THE MONTH-END
002900*    STREAM SO THAT INTEREST IS COMPUTED ON POSTED BALANCES.
003000*
003100*    INPUT.  ACCTIN  - ACCOUNT MASTER.
003200*    OUTPUT. ACCTOUT - ACCOUNT MASTER, INTEREST APPLIED.
003300*    OUTPUT. INTRPT  - INTEREST CONTROL REPORT.
003400*
003500****************************************************************
003600* CHANGE LOG                                                   *
003700*------------------------------------------------------------- *
003800* CL*01 11/14/91 PDA  INITIAL VERSION - PROJECT ACCT-REG       *
003900* CL*02 06/02/92 PDA  HALF-EVEN ROUNDING ADDED, WAS STRAIGHT   *
004000*                     TRUNCATION PER AUDIT FINDING 92-118      CR0063
004100* CL*03 03/01/94 RDE  CORRECTED ROUNDING TEST - REMAINDER WAS   CR0139
004200*                     COMPARED BEFORE SCALING, ALWAYS FALSE     CR0139
004300* CL*04 08/17/96 JLF  DEFAULT RATE NOTE ADDED, ACCT-REG-02 NOW
004400*                     CARRIES A NONZERO RATE ON EVERY SAVINGS  CR0266
004500* CL*05 01/06/99 TKO  YEAR-2000 REMEDIATION - DATE-OPENED FIELD
004600*                     EXPANDED TO 4-DIGIT YEAR, NO WINDOWING   CR0349
004700*                     LOGIC REQUIRED IN THIS PROGRAM            CR0349
004800* CL*06 09/22/03 SRK  SKIP LOGIC REWRITTEN - FROZEN SAVINGS
004900*                     ACCOUNTS NO LONGER MISTAKENLY CREDITED   CR0455
005000* CL*07 03/14/08 CDP  CONVERTED COUNTERS TO COMP-3              CR0528
005030* CL*08 02/08/11 CDP  WIDENED WS-INT-FULL TO CARRY THE TRUE
005050*                     7-DECIMAL BALANCE-TIMES-RATE PRODUCT, WAS
005060*                     TRUNCATING 2 TRUE DIGITS BEFORE THE
005070*                     HALFWAY TEST RAN; INT-REMAINDER MOVED TO
005080*                     A STANDALONE 77-ITEM                      CR0573
005100****************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-370.
005500 OBJECT-COMPUTER. IBM-370.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT ACCOUNT-FILE-IN  ASSIGN TO ACCTIN
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS  IS WS-ACCTIN-STATUS.
006300
006400     SELECT ACCOUNT-FILE-OUT ASSIGN TO ACCTOUT
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS  IS WS-ACCTOUT-STATUS.
006700
006800     SELECT REPORT-FILE      ASSIGN TO INTRPT
006900         FILE STATUS  IS WS-REPORT-STATUS.
007000
007100****************************************************************
007200 DATA DIVISION.
007300 FILE SECTION.
007400****************************************************************
007500 FD  ACCOUNT-FILE-IN
007600     RECORDING MODE IS F.
007700 COPY ACCTMAST REPLACING ==:TAG:== BY ==FV-ACCT==.
007800
007900 FD  ACCOUNT-FILE-OUT
008000     RECORDING MODE IS F.
008100 COPY ACCTMAST REPLACING ==:TAG:== BY ==FV-ACCT-OUT==.
008200
008300 FD  REPORT-FILE
008400     RECORDING MODE IS F.
008500 01  REPORT-RECORD                   PIC X(132).
008600
008700****************************************************************
008800 WORKING-STORAGE SECTION.
008900****************************************************************
008910*    CL*08 -- INT-REMAINDER PULLED OUT TO A STANDALONE 77-ITEM,
008920*    SAME AS THE SHOP HAS ALWAYS KEPT ITS SOLE RUN COUNTERS.
008930 77  WS-INT-REMAINDER               PIC S9(09) COMP-3 VALUE 0.
009000 01  WS-RUN-DATE-TIME.
009100     05  WS-RUN-DATE.
009200         10  WS-RUN-CC              PIC 9(02).
009300         10  WS-RUN-YY              PIC 9(02).
009400         10  WS-RUN-MM              PIC 9(02).
009500         10  WS-RUN-DD              PIC 9(02).
009600     05  WS-RUN-DATE-R  REDEFINES WS-RUN-DATE
009700                                    PIC 9(08).
009750     05  FILLER                     PIC X(01).
009800*
009900 01  WS-FILE-STATUSES.
010000     05  WS-ACCTIN-STATUS           PIC X(02) VALUE SPACES.
010100     05  WS-ACCTOUT-STATUS          PIC X(02) VALUE SPACES.
010200     05  WS-REPORT-STATUS           PIC X(02) VALUE SPACES.
010250     05  FILLER                     PIC X(01).
010300*
010400 01  WS-SWITCHES.
010500     05  WS-ACCT-EOF                PIC X     VALUE 'N'.
010600         88  ACCT-FILE-EOF               VALUE 'Y'.
010650     05  FILLER                     PIC X(01).
010700*
010800****************************************************************
010900*    600-ROUND-INTEREST-HALF-EVEN WORK AREA.  CL*02/CL*03 -- A
011000*    BANKER'S ROUND (HALF TO EVEN) IS DONE BY HAND SINCE THE
011100*    SHOP COMPILER HAS NO ROUNDED MODE CLAUSE.  INTEREST IS
011150*    CL*08 -- FULL NOW HOLDS ALL FIVE EXTRA DECIMAL PLACES OF
011160*    THE BALANCE-TIMES-RATE PRODUCT (2-DECIMAL BALANCE BY
011170*    5-DECIMAL RATE), NOT JUST THREE; A FIVE-PLACE FULL WAS
011180*    SILENTLY DROPPING THE LAST TWO TRUE DIGITS OF THE PRODUCT
011190*    BEFORE THE HALFWAY TEST EVER SAW THEM.  FULL IS TRUNCATED
011200*    TO CENTS, AND THE DISCARDED REMAINDER TESTED AGAINST THE
011300*    HALFWAY POINT; AN EXACT HALF ROUNDS TO WHICHEVER CENT
011400*    VALUE IS EVEN.
011500****************************************************************
011700 01  WS-INTEREST-WORK.
011800     05  WS-INT-FULL                PIC S9(11)V9(07) COMP-3
011900                                              VALUE 0.
012000     05  WS-INT-TRUNC               PIC S9(11)V99 COMP-3
012100                                              VALUE 0.
012300     05  WS-INT-CENTS               PIC S9(13) COMP-3 VALUE 0.
012400     05  WS-INT-QUOT                PIC S9(13) COMP-3 VALUE 0.
012500     05  WS-INT-REM                 PIC S9(13) COMP-3 VALUE 0.
012550     05  FILLER                     PIC X(01).
012600*
012700 01  REPORT-TOTALS.
012800     05  NUM-ACCOUNTS-READ          PIC S9(09) COMP-3 VALUE 0.
012900     05  NUM-ACCOUNTS-CREDITED      PIC S9(09) COMP-3 VALUE 0.
013000     05  TOT-INTEREST-PAID          PIC S9(13)V99 COMP-3
013100                                              VALUE 0.
013150     05  FILLER                     PIC X(01).
013200*
013300 01  RPT-HEADER1.
013400     05  FILLER                     PIC X(40)
013500               VALUE 'FVINTAPL - INTEREST APPLICATION CONTROL'.
013600     05  RPT-MM                     PIC 99.
013700     05  FILLER                     PIC X     VALUE '/'.
013800     05  RPT-DD                     PIC 99.
013900     05  FILLER                     PIC X     VALUE '/'.
014000     05  RPT-CCYY                   PIC 9(04).
014100     05  FILLER                     PIC X(20)
014200                    VALUE '   (mm/dd/ccyy)     '.
014300     05  FILLER                     PIC X(40) VALUE SPACES.
014400 01  RPT-DETAIL-LINE.
014500     05  RPT-LABEL                  PIC X(35).
014600     05  RPT-VALUE                  PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
014700     05  FILLER                     PIC X(78) VALUE SPACES.
014800*
014900****************************************************************
015000 PROCEDURE DIVISION.
015100****************************************************************
015200 000-MAIN.
015300     ACCEPT WS-RUN-DATE FROM DATE.
015400     DISPLAY 'FVINTAPL STARTED '  WS-RUN-MM '/' WS-RUN-DD
015500             '/' WS-RUN-YY.
015600     PERFORM 700-OPEN-FILES.
015700     PERFORM 800-INIT-REPORT.
015800     PERFORM 100-PROCESS-ACCOUNTS
015900             UNTIL ACCT-FILE-EOF.
016000     PERFORM 950-REPORT-TOTALS.
016100     PERFORM 790-CLOSE-FILES.
016200     GOBACK.
016300
016400 100-PROCESS-ACCOUNTS.
016500     READ ACCOUNT-FILE-IN
016600         AT END MOVE 'Y' TO WS-ACCT-EOF
016700     END-READ.
016800     IF NOT ACCT-FILE-EOF
016900         ADD 1 TO NUM-ACCOUNTS-READ
017000         MOVE FV-ACCT-RECORD TO FV-ACCT-OUT-RECORD
017100         IF FV-ACCT-SAVINGS AND FV-ACCT-ACTIVE
017200             PERFORM 200-APPLY-INTEREST
017300         END-IF
017400         WRITE FV-ACCT-OUT-RECORD
017500     END-IF.
017600
017700****************************************************************
017800*    200-APPLY-INTEREST - ONE SAVINGS ACCOUNT, ACTIVE STATUS.
017900****************************************************************
018000 200-APPLY-INTEREST.
018100     COMPUTE WS-INT-FULL =
018200         FV-ACCT-BALANCE * FV-ACCT-INT-RATE.
018300     PERFORM 600-ROUND-INTEREST-HALF-EVEN.
018400     ADD WS-INT-TRUNC TO FV-ACCT-OUT-BALANCE.
018500     ADD WS-INT-TRUNC TO TOT-INTEREST-PAID.
018600     ADD 1 TO NUM-ACCOUNTS-CREDITED.
018700
018800 600-ROUND-INTEREST-HALF-EVEN.
018900     MOVE WS-INT-FULL TO WS-INT-TRUNC.
019000*    CL*08 -- SCALE RAISED 10**5 TO 10**7 TO MATCH THE WIDER
019010*    WS-INT-FULL; HALFWAY THRESHOLD RAISED 500 TO 50000 SO AN
019020*    EXACT 0.005 REMAINDER STILL TESTS AS A TRUE TIE.
019030     COMPUTE WS-INT-REMAINDER =
019100         (WS-INT-FULL - WS-INT-TRUNC) * 10000000.
019200     IF WS-INT-REMAINDER > 50000
019300         ADD 0.01 TO WS-INT-TRUNC
019400     ELSE
019500         IF WS-INT-REMAINDER = 50000
019600             COMPUTE WS-INT-CENTS = WS-INT-TRUNC * 100
019700             DIVIDE WS-INT-CENTS BY 2
019800                 GIVING WS-INT-QUOT REMAINDER WS-INT-REM
019900             IF WS-INT-REM NOT = 0
020000                 ADD 0.01 TO WS-INT-TRUNC
020100             END-IF
020200         END-IF
020300     END-IF.
020400
020500 700-OPEN-FILES.
020600     OPEN INPUT  ACCOUNT-FILE-IN
020700          OUTPUT ACCOUNT-FILE-OUT
020800                 REPORT-FILE.
020900     IF WS-ACCTIN-STATUS NOT = '00'
021000         DISPLAY 'ERROR OPENING ACCOUNT MASTER IN. RC: '
021100                 WS-ACCTIN-STATUS
021200         MOVE 16 TO RETURN-CODE
021300         MOVE 'Y' TO WS-ACCT-EOF
021400     END-IF.
021500
021600 790-CLOSE-FILES.
021700     CLOSE ACCOUNT-FILE-IN
021800           ACCOUNT-FILE-OUT
021900           REPORT-FILE.
022000
022100 800-INIT-REPORT.
022200     MOVE WS-RUN-MM  TO RPT-MM.
022300     MOVE WS-RUN-DD  TO RPT-DD.
022400     COMPUTE RPT-CCYY = (WS-RUN-CC * 100) + WS-RUN-YY.
022500     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER TOP-OF-FORM.
022600
022700 950-REPORT-TOTALS.
022800     MOVE 'ACCOUNTS READ:                  ' TO RPT-LABEL.
022900     MOVE NUM-ACCOUNTS-READ     TO RPT-VALUE.
023000     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE AFTER 2.
023100     MOVE 'SAVINGS ACCOUNTS CREDITED:      ' TO RPT-LABEL.
023200     MOVE NUM-ACCOUNTS-CREDITED TO RPT-VALUE.
023300     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE AFTER 1.
023400     MOVE 'TOTAL INTEREST PAID:            ' TO RPT-LABEL.
023500     MOVE TOT-INTEREST-PAID     TO RPT-VALUE.
023600     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE AFTER 1.
