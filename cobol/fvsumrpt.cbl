000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF FINVAULT FINANCIAL GROUP    *
000300* ALL RIGHTS RESERVED                                          *
000400****************************************************************
000500* PROGRAM:  FVSUMRPT                                          *
000600*                                                               *
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.     FVSUMRPT.
000900 AUTHOR.         L. MARCHETTI.
001000 INSTALLATION.   FINVAULT DATA PROCESSING CTR.
001100 DATE-WRITTEN.   01/20/94.
001200 DATE-COMPILED.  .
001300 SECURITY.       CONFIDENTIAL - ACCOUNT DATA.
001400*
001500****************************************************************
001600*REMARKS.
001700*    MANAGEMENT SUMMARY REPORT.  READS THE CUSTOMER MASTER TO
001800*    COUNT TOTAL CUSTOMERS, THEN READS THE ACCOUNT MASTER TO
001900*    COUNT ACCOUNTS BY TYPE (SAVINGS/CURRENT), BY STATUS
002000*    (ACTIVE/INACTIVE/FROZEN/CLOSED), AND TO ACCUMULATE THE
002100*    TOTAL BALANCE ACROSS ALL ACCOUNTS.  THIS IS A SINGLE-LEVEL
002200*    SUMMARY - THERE IS NO BRANCH OR OFFICER BREAK, JUST ONE
002300*    SET OF GRAND TOTALS PER RUN.
002400*
002500*    INPUT.  CUSTIN  - CUSTOMER MASTER.
002600*    INPUT.  ACCTIN  - ACCOUNT MASTER.
002700*    OUTPUT. SUMRPT  - SUMMARY STATISTICS REPORT.
002800*
002900****************************************************************
003000* CHANGE LOG                                                   *
003100*------------------------------------------------------------- *
003200* CL*01 01/20/94 LJM  INITIAL VERSION - PROJECT ACCT-REG       *
003300* CL*02 07/03/95 LJM  ADDED FROZEN AND CLOSED STATUS COUNTS,    CR0171
003400*                     REPORT PREVIOUSLY SHOWED ACTIVE/         CR0171
003500*                     INACTIVE ONLY                             CR0171
003600* CL*03 05/14/97 JLF  BALANCE TOTAL NOW ACCUMULATES REGARDLESS  CR0288
003700*                     OF ACCOUNT STATUS, WAS ACTIVE-ONLY        CR0288
003800* CL*04 01/06/99 TKO  YEAR-2000 REMEDIATION - REPORT HEADING    CR0349
003900*                     DATE EXPANDED TO 4-DIGIT YEAR             CR0349
004000* CL*05 10/11/01 SRK  ADDED TOTAL-CUSTOMERS LINE FROM CUSTOMER   CR0398
004100*                     MASTER PASS, WAS ACCOUNT FILE ONLY         CR0398
004200* CL*06 03/14/08 CDP  CONVERTED COUNTERS TO COMP-3              CR0528
004210* CL*07 02/08/11 CDP  TOT-CUSTOMERS MOVED TO A STANDALONE
004220*                     77-ITEM, WAS BURIED IN REPORT-TOTALS       CR0573
004300****************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-370.
004700 OBJECT-COMPUTER. IBM-370.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT CUSTOMER-FILE-IN ASSIGN TO CUSTIN
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS  IS WS-CUSTIN-STATUS.
005500
005600     SELECT ACCOUNT-FILE-IN  ASSIGN TO ACCTIN
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS  IS WS-ACCTIN-STATUS.
005900
006000     SELECT REPORT-FILE      ASSIGN TO SUMRPT
006100         FILE STATUS  IS WS-REPORT-STATUS.
006200
006300****************************************************************
006400 DATA DIVISION.
006500 FILE SECTION.
006600****************************************************************
006700 FD  CUSTOMER-FILE-IN
006800     RECORDING MODE IS F.
006900 COPY CUSTMAST REPLACING ==:TAG:== BY ==FV-CUST==.
007000
007100 FD  ACCOUNT-FILE-IN
007200     RECORDING MODE IS F.
007300 COPY ACCTMAST REPLACING ==:TAG:== BY ==FV-ACCT==.
007400
007500 FD  REPORT-FILE
007600     RECORDING MODE IS F.
007700 01  REPORT-RECORD                   PIC X(132).
007800
007900****************************************************************
008000 WORKING-STORAGE SECTION.
008100****************************************************************
008110*    CL*07 -- TOT-CUSTOMERS PULLED OUT TO A STANDALONE 77-ITEM,
008120*    SAME AS THE SHOP HAS ALWAYS KEPT ITS SOLE RUN COUNTERS.
008130 77  TOT-CUSTOMERS                  PIC S9(09) COMP-3 VALUE 0.
008200 01  WS-RUN-DATE-TIME.
008300     05  WS-RUN-DATE.
008400         10  WS-RUN-CC              PIC 9(02).
008500         10  WS-RUN-YY              PIC 9(02).
008600         10  WS-RUN-MM              PIC 9(02).
008700         10  WS-RUN-DD              PIC 9(02).
008800     05  WS-RUN-DATE-R  REDEFINES WS-RUN-DATE
008900                                    PIC 9(08).
008950     05  FILLER                     PIC X(01).
009000*
009100 01  WS-FILE-STATUSES.
009200     05  WS-CUSTIN-STATUS           PIC X(02) VALUE SPACES.
009300     05  WS-ACCTIN-STATUS           PIC X(02) VALUE SPACES.
009400     05  WS-REPORT-STATUS           PIC X(02) VALUE SPACES.
009450     05  FILLER                     PIC X(01).
009500*
009600 01  WS-SWITCHES.
009700     05  WS-CUST-EOF                PIC X     VALUE 'N'.
009800         88  CUST-FILE-EOF               VALUE 'Y'.
009900     05  WS-ACCT-EOF                PIC X     VALUE 'N'.
010000         88  ACCT-FILE-EOF               VALUE 'Y'.
010050     05  FILLER                     PIC X(01).
010100*
010200 01  REPORT-TOTALS.
010400     05  TOT-ACCOUNTS               PIC S9(09) COMP-3 VALUE 0.
010500     05  TOT-SAVINGS-ACCTS          PIC S9(09) COMP-3 VALUE 0.
010600     05  TOT-CURRENT-ACCTS          PIC S9(09) COMP-3 VALUE 0.
010700     05  TOT-ACTIVE-ACCTS           PIC S9(09) COMP-3 VALUE 0.
010800     05  TOT-INACTIVE-ACCTS         PIC S9(09) COMP-3 VALUE 0.
010900     05  TOT-FROZEN-ACCTS           PIC S9(09) COMP-3 VALUE 0.
011000     05  TOT-CLOSED-ACCTS           PIC S9(09) COMP-3 VALUE 0.
011100     05  TOT-BALANCE-ALL-ACCTS      PIC S9(13)V99 COMP-3
011200                                              VALUE 0.
011250     05  FILLER                     PIC X(01).
011300*
011400 01  RPT-HEADER1.
011500     05  FILLER                     PIC X(40)
011600               VALUE 'FVSUMRPT - ACCOUNT SUMMARY STATISTICS  '.
011700     05  RPT-MM                     PIC 99.
011800     05  FILLER                     PIC X     VALUE '/'.
011900     05  RPT-DD                     PIC 99.
012000     05  FILLER                     PIC X     VALUE '/'.
012100     05  RPT-CCYY                   PIC 9(04).
012200     05  FILLER                     PIC X(20)
012300                    VALUE '   (mm/dd/ccyy)     '.
012400     05  FILLER                     PIC X(40) VALUE SPACES.
012500 01  RPT-HEADER2.
012600     05  FILLER PIC X(40) VALUE
012700         'FINVAULT FINANCIAL GROUP - RETAIL BANK  '.
012800     05  FILLER PIC X(92) VALUE SPACES.
012900 01  RPT-COUNT-DETAIL.
013000     05  RPT-LABEL                  PIC X(35).
013100     05  RPT-VALUE                  PIC ZZZ,ZZZ,ZZ9.
013200     05  FILLER                     PIC X(90)  VALUE SPACES.
013300 01  RPT-BALANCE-DETAIL.
013400     05  RPT-BAL-LABEL              PIC X(35).
013500     05  RPT-BAL-VALUE              PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
013600     05  FILLER                     PIC X(80)  VALUE SPACES.
013700*
013800****************************************************************
013900 PROCEDURE DIVISION.
014000****************************************************************
014100 000-MAIN.
014200     ACCEPT WS-RUN-DATE FROM DATE.
014300     DISPLAY 'FVSUMRPT STARTED '  WS-RUN-MM '/' WS-RUN-DD
014400             '/' WS-RUN-YY.
014500     PERFORM 700-OPEN-FILES.
014600     PERFORM 800-INIT-REPORT.
014700     PERFORM 100-COUNT-CUSTOMERS
014800             UNTIL CUST-FILE-EOF.
014900     PERFORM 200-COUNT-ACCOUNTS
015000             UNTIL ACCT-FILE-EOF.
015100     PERFORM 950-REPORT-TOTALS.
015200     PERFORM 790-CLOSE-FILES.
015300     GOBACK.
015400
015500 100-COUNT-CUSTOMERS.
015600     READ CUSTOMER-FILE-IN
015700         AT END MOVE 'Y' TO WS-CUST-EOF
015800     END-READ.
015900     IF NOT CUST-FILE-EOF
016000         ADD 1 TO TOT-CUSTOMERS
016100     END-IF.
016200
016300****************************************************************
016400*    200-COUNT-ACCOUNTS - CL*03 -- BALANCE ACCUMULATES FOR
016500*    EVERY ACCOUNT READ, REGARDLESS OF STATUS.
016600****************************************************************
016700 200-COUNT-ACCOUNTS.
016800     READ ACCOUNT-FILE-IN
016900         AT END MOVE 'Y' TO WS-ACCT-EOF
017000     END-READ.
017100     IF NOT ACCT-FILE-EOF
017200         ADD 1 TO TOT-ACCOUNTS
017300         ADD FV-ACCT-BALANCE TO TOT-BALANCE-ALL-ACCTS
017400         IF FV-ACCT-SAVINGS
017500             ADD 1 TO TOT-SAVINGS-ACCTS
017600         ELSE
017700             ADD 1 TO TOT-CURRENT-ACCTS
017800         END-IF
017900         EVALUATE TRUE
018000             WHEN FV-ACCT-ACTIVE
018100                 ADD 1 TO TOT-ACTIVE-ACCTS
018200             WHEN FV-ACCT-INACTIVE
018300                 ADD 1 TO TOT-INACTIVE-ACCTS
018400             WHEN FV-ACCT-FROZEN
018500                 ADD 1 TO TOT-FROZEN-ACCTS
018600             WHEN FV-ACCT-CLOSED
018700                 ADD 1 TO TOT-CLOSED-ACCTS
018800         END-EVALUATE
018900     END-IF.
019000
019100 700-OPEN-FILES.
019200     OPEN INPUT  CUSTOMER-FILE-IN
019300                 ACCOUNT-FILE-IN
019400          OUTPUT REPORT-FILE.
019500     IF WS-CUSTIN-STATUS NOT = '00'
019600         DISPLAY 'ERROR OPENING CUSTOMER MASTER IN. RC: '
019700                 WS-CUSTIN-STATUS
019800         MOVE 16 TO RETURN-CODE
019900         MOVE 'Y' TO WS-CUST-EOF
020000     END-IF.
020100     IF WS-ACCTIN-STATUS NOT = '00'
020200         DISPLAY 'ERROR OPENING ACCOUNT MASTER IN. RC: '
020300                 WS-ACCTIN-STATUS
020400         MOVE 16 TO RETURN-CODE
020500         MOVE 'Y' TO WS-ACCT-EOF
020600     END-IF.
020700
020800 790-CLOSE-FILES.
020900     CLOSE CUSTOMER-FILE-IN
021000           ACCOUNT-FILE-IN
021100           REPORT-FILE.
021200
021300 800-INIT-REPORT.
021400     MOVE WS-RUN-MM  TO RPT-MM.
021500     MOVE WS-RUN-DD  TO RPT-DD.
021600     COMPUTE RPT-CCYY = (WS-RUN-CC * 100) + WS-RUN-YY.
021700     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER TOP-OF-FORM.
021800     WRITE REPORT-RECORD FROM RPT-HEADER2 AFTER 1.
021900
022000 950-REPORT-TOTALS.
022100     MOVE 'TOTAL CUSTOMERS:                   ' TO RPT-LABEL.
022200     MOVE TOT-CUSTOMERS       TO RPT-VALUE.
022300     WRITE REPORT-RECORD FROM RPT-COUNT-DETAIL AFTER 2.
022400     MOVE 'TOTAL ACCOUNTS:                    ' TO RPT-LABEL.
022500     MOVE TOT-ACCOUNTS        TO RPT-VALUE.
022600     WRITE REPORT-RECORD FROM RPT-COUNT-DETAIL AFTER 1.
022700     MOVE 'SAVINGS ACCOUNTS:                  ' TO RPT-LABEL.
022800     MOVE TOT-SAVINGS-ACCTS   TO RPT-VALUE.
022900     WRITE REPORT-RECORD FROM RPT-COUNT-DETAIL AFTER 1.
023000     MOVE 'CURRENT ACCOUNTS:                  ' TO RPT-LABEL.
023100     MOVE TOT-CURRENT-ACCTS   TO RPT-VALUE.
023200     WRITE REPORT-RECORD FROM RPT-COUNT-DETAIL AFTER 1.
023300     MOVE 'ACTIVE ACCOUNTS:                   ' TO RPT-LABEL.
023400     MOVE TOT-ACTIVE-ACCTS    TO RPT-VALUE.
023500     WRITE REPORT-RECORD FROM RPT-COUNT-DETAIL AFTER 2.
023600     MOVE 'INACTIVE ACCOUNTS:                 ' TO RPT-LABEL.
023700     MOVE TOT-INACTIVE-ACCTS  TO RPT-VALUE.
023800     WRITE REPORT-RECORD FROM RPT-COUNT-DETAIL AFTER 1.
023900     MOVE 'FROZEN ACCOUNTS:                   ' TO RPT-LABEL.
024000     MOVE TOT-FROZEN-ACCTS    TO RPT-VALUE.
024100     WRITE REPORT-RECORD FROM RPT-COUNT-DETAIL AFTER 1.
024200     MOVE 'CLOSED ACCOUNTS:                   ' TO RPT-LABEL.
024300     MOVE TOT-CLOSED-ACCTS    TO RPT-VALUE.
024400     WRITE REPORT-RECORD FROM RPT-COUNT-DETAIL AFTER 1.
024500     MOVE 'TOTAL BALANCE, ALL ACCOUNTS:       ' TO RPT-BAL-LABEL.
024600     MOVE TOT-BALANCE-ALL-ACCTS TO RPT-BAL-VALUE.
024700     WRITE REPORT-RECORD FROM RPT-BALANCE-DETAIL AFTER 2.
