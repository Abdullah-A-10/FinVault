000100****************************************************************
000200* COPY MEMBER:  ACCTMAST                                       *
000300* DESCRIPTIVE NAME = RETAIL BANKING ACCOUNT MASTER RECORD       *
000400*                                                               *
000500* USED BY   = FVTRNPST (ACCOUNT MASTER IN/OUT AND IN-MEMORY     *
000600*             LOOKUP TABLE), FVINTAPL (ACCOUNT MASTER IN/OUT),  *
000700*             FVSUMRPT (ACCOUNT MASTER IN - STATISTICS ONLY).   *
000800*                                                               *
000900* INVOKE WITH:                                                  *
001000*    COPY ACCTMAST REPLACING ==:TAG:== BY ==xxxxxxx==.          *
001100*                                                               *
001200* CL*01  2019-03-18  R.ESTRADA   INITIAL MEMBER - ACCT-REG-02   *
001300* CL*02  2020-11-02  J.FERREIRA  ADDED FROZEN STATUS PER        *
001400*                                FRAUD-HOLD REQUEST CR-3108     *
001500* CL*03  2023-05-30  T.OKONKWO   ADDED OVERDRAFT-LIMIT TO       *
001600*                                SUPPORT CURRENT-ACCT OD RULE   *
001700****************************************************************
001800 01  :TAG:-RECORD.
001900     05  :TAG:-KEY.
002000         10  :TAG:-ID               PIC 9(06).
002100     05  :TAG:-CUST-ID              PIC 9(06).
002200*    VALID VALUES ARE SAVINGS / CURRENT
002300     05  :TAG:-TYPE                 PIC X(08).
002400         88  :TAG:-SAVINGS               VALUE 'SAVINGS '.
002500         88  :TAG:-CURRENT                VALUE 'CURRENT '.
002600     05  :TAG:-BALANCE              PIC S9(11)V99.
002700     05  :TAG:-DATE-OPENED.
002800         10  :TAG:-OPEN-YYYY        PIC 9(04).
002900         10  :TAG:-OPEN-MM          PIC 9(02).
003000         10  :TAG:-OPEN-DD          PIC 9(02).
003100     05  :TAG:-DATE-OPENED-R  REDEFINES :TAG:-DATE-OPENED
003200                                    PIC 9(08).
003300*    CL*02 -- VALID VALUES ACTIVE / INACTIVE / FROZEN / CLOSED
003400     05  :TAG:-STATUS               PIC X(08).
003500         88  :TAG:-ACTIVE                VALUE 'ACTIVE  '.
003600         88  :TAG:-INACTIVE              VALUE 'INACTIVE'.
003700         88  :TAG:-FROZEN                VALUE 'FROZEN  '.
003800         88  :TAG:-CLOSED                 VALUE 'CLOSED  '.
003900     05  :TAG:-TYPE-PARMS.
003950*        ANNUAL-PERIOD INTEREST RATE, SAVINGS ONLY (E.G. .02500)
004000         10  :TAG:-INT-RATE         PIC 9V9(05).
004100*        CL*03 -- OVERDRAFT LIMIT, CURRENT ACCTS, 0 OTHERWISE
004200         10  :TAG:-OVERDRAFT-LIMIT  PIC S9(09)V99.
004300*    CHARACTER VIEW OF INT-RATE/OVERDRAFT-LIMIT PAIR, USED BY
004400*    THE DUMP-ON-REJECT ROUTINE WHEN LOW-VALUES ARE SUSPECTED
004500     05  :TAG:-TYPE-PARMS-R  REDEFINES :TAG:-TYPE-PARMS
004600                                    PIC X(17).
004700     05  FILLER                     PIC X(15).
