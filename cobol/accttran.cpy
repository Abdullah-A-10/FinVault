000100****************************************************************
000200* COPY MEMBER:  ACCTTRAN                                       *
000300* DESCRIPTIVE NAME = TRANSACTION JOURNAL RECORD                *
000400*                                                               *
000500* USED BY   = FVTRNPST (TRANSACTION JOURNAL - OUTPUT ONLY,     *
000600*             ONE RECORD PER LEG OF A POSTED REQUEST).          *
000700*                                                               *
001100* CL*01  2019-04-02  R.ESTRADA   INITIAL MEMBER - ACCT-REG-03   *
001200* CL*02  2022-09-19  J.FERREIRA  ADDED TRAN-RECIP-ACCT-ID FOR   *
001300*                                TRANSFER PAIRING CR-3777       *
001400****************************************************************
001500 01  FV-TRAN-RECORD.
001600     05  FV-TRAN-ID                 PIC 9(09).
001700     05  FV-TRAN-ACCT-ID            PIC 9(06).
001800*    VALID VALUES -- DEPOSIT / WITHDRAWAL / TRANSFER_IN /
001900*                    TRANSFER_OUT
002000     05  FV-TRAN-TYPE               PIC X(12).
002100         88  FV-TRAN-IS-DEPOSIT        VALUE 'DEPOSIT     '.
002200         88  FV-TRAN-IS-WITHDRAWAL     VALUE 'WITHDRAWAL  '.
002300         88  FV-TRAN-IS-XFER-IN        VALUE 'TRANSFER_IN '.
002400         88  FV-TRAN-IS-XFER-OUT       VALUE 'TRANSFER_OUT'.
002500     05  FV-TRAN-AMOUNT             PIC S9(11)V99.
002600     05  FV-TRAN-DATE.
002700         10  FV-TRAN-YYYY           PIC 9(04).
002800         10  FV-TRAN-MM             PIC 9(02).
002900         10  FV-TRAN-DD             PIC 9(02).
003000     05  FV-TRAN-DATE-R  REDEFINES FV-TRAN-DATE
003100                                    PIC 9(08).
003200     05  FV-TRAN-DESC               PIC X(40).
003300*    CL*02 -- RECIPIENT ACCT FOR TRANSFERS, ZERO OTHERWISE
003400     05  FV-TRAN-RECIP-ACCT-ID      PIC 9(06).
003500     05  FILLER                     PIC X(10).
